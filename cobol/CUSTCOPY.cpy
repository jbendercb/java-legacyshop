000100******************************************************************
000200*    MEMBER NAME  =  CUSTCOPY                                    *
000300*                                                                *
000400*    DESCRIPTIVE NAME  =  CUSTOMER MASTER RECORD LAYOUT          *
000500*                         SHOP CATALOG / ORDER PROCESSING        *
000600*                                                                *
000700*    FUNCTION  =  GENERIC CUSTOMER LAYOUT.  CALLER SUPPLIES THE  *
000800*                 DATA-NAME PREFIX VIA REPLACING, SAME AS THE    *
000900*                 OLDER CUSTCOPY MEMBER THIS SHOP HAS USED       *
001000*                 SINCE THE SAM1 CUSTOMER-UPDATE SUITE --        *
001100*                 COPY CUSTCOPY REPLACING ==:TAG:== BY ==xxx==.  *
001200*                 USE ==CUST== FOR TABLE ENTRIES / FD BUFFERS,   *
001300*                 ==WS-CUST== FOR A WORKING-STORAGE STAGING      *
001400*                 AREA WHEN A SECOND COPY OF THE RECORD IS NEEDED*
001500*                 IN THE SAME PROGRAM (FIND-OR-CREATE STAGING).  *
001600*                                                                *
001700******************************************************************
001800*    AMENDMENT HISTORY                                           *
001900*                                                                *
002000*    DATE       INIT  TICKET    DESCRIPTION                      *
002100*    ---------  ----  --------  -------------------------------  *
002200*    08/22/91   RHM   SHP-0013  ORIGINAL LAYOUT (CUST-ID,         *
002300*                               CUST-EMAIL, CUST-NAME PAIR).      *
002400*    02/05/96   DCT   SHP-0151  ADDED CUST-LOYALTY-PTS FOR THE    *
002500*                               NEW POINTS-ACCRUAL BATCH.         *
002600*    12/11/98   JPK   SHP-0241  Y2K - NO DATE FIELDS HERE,        *
002700*                               REVIEWED, NO CHANGE.              *
002800******************************************************************
002900 01  :TAG:-RECORD.
003000     05  :TAG:-ID                      PIC 9(9)      COMP-3.
003100     05  :TAG:-EMAIL                   PIC X(255).
003200     05  :TAG:-FIRST-NAME              PIC X(100).
003300     05  :TAG:-LAST-NAME               PIC X(100).
003400     05  :TAG:-LOYALTY-PTS             PIC S9(9)     COMP-3.
003500     05  FILLER                        PIC X(20).
