000100******************************************************************
000200*    MEMBER NAME  =  AUDCPY                                      *
000300*                                                                *
000400*    DESCRIPTIVE NAME  =  AUDIT LOG RECORD LAYOUT                *
000500*                         SHOP CATALOG / ORDER PROCESSING        *
000600*                                                                *
000700*    FUNCTION  =  ONE APPEND-ONLY EVENT ROW.  AUD-RUN-DATE IS    *
000800*                 THE RUN DATE PASSED INTO THE WRITING JOB, NOT  *
000900*                 A WALL-CLOCK READ -- SEE REFCPY FOR THE LIST   *
001000*                 OF VALID AUD-OPERATION VALUES.                 *
001100*                                                                *
001200******************************************************************
001300*    AMENDMENT HISTORY                                           *
001400*                                                                *
001500*    DATE       INIT  TICKET    DESCRIPTION                      *
001600*    ---------  ----  --------  -------------------------------  *
001700*    04/03/92   RHM   SHP-0015  ORIGINAL LAYOUT.                 *
001800*    09/02/93   DCT   SHP-0119  ADDED "Product"/"System" ENTITY  *
001900*                               TYPES FOR CATALOG MAINTENANCE     *
002000*                               AND NIGHTLY REPLENISHMENT.        *
002100*    05/08/99   JPK   SHP-0242  Y2K - AUD-RUN-DATE WIDENED TO     *
002200*                               4-DIGIT YEAR.                    *
002300******************************************************************
002400 01  AUDIT-LOG-RECORD.
002500     05  AUD-RUN-DATE                  PIC 9(8).
002600     05  AUD-OPERATION                 PIC X(25).
002700     05  AUD-ENTITY-TYPE               PIC X(50).
002800     05  AUD-ENTITY-ID                 PIC 9(9)      COMP-3.
002900     05  AUD-DETAILS                   PIC X(1000).
003000     05  FILLER                        PIC X(10).
