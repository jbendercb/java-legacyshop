000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    INVRPLN.
000300 AUTHOR.        D C TRENT.
000400 INSTALLATION.  SHOPWARE SYSTEMS GROUP.
000500 DATE-WRITTEN.  02/05/96.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL.
000800******************************************************************
000900*                                                                *
001000*   MODULE NAME = INVRPLN                                       *
001100*                                                                *
001200*   DESCRIPTIVE NAME = NIGHTLY INVENTORY REPLENISHMENT           *
001300*                      SHOP CATALOG / ORDER PROCESSING           *
001400*                                                                *
001500*   FUNCTION = READS THE PRODUCT MASTER IN SKU SEQUENCE.  ANY     *
001600*              ACTIVE PRODUCT WHOSE STOCK QUANTITY HAS FALLEN     *
001700*              AT OR BELOW THE SHOP'S REORDER THRESHOLD HAS THE   *
001800*              STANDARD RESTOCK QUANTITY ADDED TO ITS STOCK ON    *
001900*              HAND, A REPLENISHMENT LINE PRINTED, AND AN AUDIT   *
002000*              RECORD WRITTEN.  RUN ONCE A NIGHT BY THE BATCH      *
002100*              SCHEDULER, NO OPERATOR INPUT REQUIRED.             *
002200*                                                                *
002300*   INPUT  = PRODUCT-FILE.                                       *
002400*   OUTPUT = PRODUCT-FILE-OUT, REPLENISHMENT REPORT (RELAT),      *
002500*            AUDIT-LOG-FILE.                                     *
002600*                                                                *
002700*   NOTE = ADAPTED FROM THE OLD REORDER-POINT PROCESSING MODULE.  *
002800*          THAT MODULE DROVE ITS REORDER DECISION OFF OPEN       *
002900*          PURCHASE ORDER AND SHIPMENT LINE TOTALS HELD IN THE    *
003000*          REMOTE DATABASE; THIS SHOP'S CATALOG HAS NO REMOTE     *
003100*          DATABASE AND NO OPEN-ORDER CONCEPT OF ITS OWN, SO THE  *
003200*          REORDER TEST HERE IS SIMPLY STOCK-ON-HAND AGAINST THE  *
003300*          THRESHOLD IN REFCPY.                                  *
003400*                                                                *
003500******************************************************************
003600*   AMENDMENT HISTORY                                            *
003700*                                                                *
003800*   DATE       INIT  TICKET    DESCRIPTION                       *
003900*   ---------  ----  --------  --------------------------------  *
004000*   02/05/96   DCT   SHP-0151  ORIGINAL PROGRAM.                 *
004100*   11/30/98   JPK   SHP-0240  Y2K - RUN DATE NOW ACCEPTED AS A   *
004200*                              4-DIGIT CENTURY DATE.              *
004300*   08/09/03   MBO   SHP-0362  RESTOCK QUANTITY AND THRESHOLD      *
004400*                              MOVED OUT OF THIS PROGRAM AND INTO  *
004500*                              THE SHARED REFCPY MEMBER.           *
004600*   09/21/05   MBO   SHP-0391  REPLENISHMENT REPORT NOW SHOWS A    *
004700*                              GRAND TOTAL OF UNITS ADDED.         *
004750*   03/14/11   RHM   SHP-0512  REORDER TEST WAS <= THRESHOLD,      *
004760*                              LETTING A PRODUCT SITTING AT THE    *
004770*                              THRESHOLD SLIP THROUGH TWICE.        *
004780*                              CHANGED TO STRICT <.  ALSO ADDED    *
004790*                              THE END-OF-RUN SUMMARY AUDIT        *
004800*                              RECORD (AND ITS FAILURE VARIANT)    *
004810*                              THAT WAS NEVER WRITTEN.             *
004815*   04/18/11   RHM   SHP-0517  REWORDED THE 8250 BANNER -- IT WAS   *
004816*                              CITING A DOCUMENT NAME INSTEAD OF    *
004817*                              THE OPS REQUEST BEHIND IT.           *
004820******************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.   IBM-370.
005200 OBJECT-COMPUTER.   IBM-370.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT PRODUCT-FILE      ASSIGN TO PRODIN
005800            FILE STATUS IS WS-PRODIN-STATUS.
005900     SELECT PRODUCT-FILE-OUT  ASSIGN TO PRODOUT
006000            FILE STATUS IS WS-PRODOUT-STATUS.
006100     SELECT RELAT             ASSIGN TO PRINTER-QPRINT.
006200     SELECT AUDIT-LOG-FILE    ASSIGN TO AUDITOUT
006300            FILE STATUS IS WS-AUDIT-STATUS.
006400*****************************************************************
006500 DATA DIVISION.
006600 FILE SECTION.
006700*
006800 FD  PRODUCT-FILE
006900     RECORDING MODE IS F.
007000 COPY PRODCPY.
007100*
007200 FD  PRODUCT-FILE-OUT
007300     RECORDING MODE IS F.
007400 01  PRODUCT-REC-OUT            PIC X(1340).
007500*
007600 FD  RELAT
007700     RECORD CONTAINS 90 CHARACTERS
007800     LABEL RECORDS ARE OMITTED
007900     DATA RECORD IS REPREC.
008000 01  REPREC                    PIC X(90).
008100*
008200 FD  AUDIT-LOG-FILE
008300     RECORDING MODE IS F.
008400 COPY AUDCPY.
008500*
008600*****************************************************************
008700 WORKING-STORAGE SECTION.
008800*****************************************************************
008900*
009000 01  WS-FILE-STATUSES.
009100     05  WS-PRODIN-STATUS      PIC X(2) VALUE SPACES.
009200     05  WS-PRODOUT-STATUS     PIC X(2) VALUE SPACES.
009300     05  WS-AUDIT-STATUS       PIC X(2) VALUE SPACES.
009350     05  FILLER                PIC X(4) VALUE SPACES.
009400*
009500 01  WS-SWITCHES.
009600     05  WS-PRODIN-EOF         PIC X    VALUE 'N'.
009700         88  WS-PROD-AT-EOF    VALUE 'Y'.
009720     05  WS-FATAL-SW           PIC X    VALUE 'N'.
009740         88  WS-RUN-HAD-ERROR  VALUE 'Y'.
009750     05  FILLER                PIC X(8) VALUE SPACES.
009800*
009900 01  WS-RUN-DATE-AREA.
010000     05  WS-RUN-DATE-CCYYMMDD  PIC 9(8).
010100     05  WS-RUN-DATE-GRP REDEFINES WS-RUN-DATE-CCYYMMDD.
010200         10  WS-RUN-CCYY       PIC 9(4).
010300         10  WS-RUN-MM         PIC 9(2).
010400         10  WS-RUN-DD         PIC 9(2).
010450     05  FILLER                PIC X(2) VALUE SPACES.
010500*
010600 01  WS-RUN-DATE-EDIT.
010700     05  WS-EDIT-MM            PIC 99.
010800     05  FILLER                PIC X VALUE '/'.
010900     05  WS-EDIT-DD            PIC 99.
011000     05  FILLER                PIC X VALUE '/'.
011100     05  WS-EDIT-CCYY          PIC 9999.
011200*
011300 01  WS-COUNTERS.
011400     05  WS-LINE-CT            PIC S9(4)  COMP VALUE 0.
011500     05  WS-DETAIL-CT          PIC S9(5)  COMP VALUE 0.
011600     05  WS-UNITS-ADDED-TOTAL  PIC S9(9)  COMP-3 VALUE 0.
011700     05  WS-PRODUCTS-SCANNED   PIC S9(7)  COMP VALUE 0.
011750 01  WS-COUNTERS-GRP REDEFINES WS-COUNTERS.
011760     05  WS-COUNTERS-X         PIC X(15).
011800*
011810 01  WS-SKU-EDIT-AREA.
011820     05  WS-SKU-EDIT           PIC X(50).
011825     05  FILLER                PIC X(10) VALUE SPACES.
011830 01  WS-SKU-EDIT-GRP REDEFINES WS-SKU-EDIT-AREA.
011840     05  WS-SKU-EDIT-FIRST20   PIC X(20).
011850     05  FILLER                PIC X(40).
011860*
011900 01  WS-CURRENT-PRODUCT.
012000     05  WS-NEW-STOCK-QTY      PIC S9(9)  COMP-3.
012100     05  WS-UNITS-ADDED        PIC S9(9)  COMP-3.
012150     05  FILLER                PIC X(5)   VALUE SPACES.
012200*
012300*****************************************************************
012400*    REPLENISHMENT REPORT PRINT LINES - SAME 3-BUCKET STYLE      *
012500*    (HEADING / DETAIL / TRAILER) THIS SHOP HAS USED SINCE THE   *
012600*    OLD REORDER-POINT REPORT.                                    *
012700*****************************************************************
012800 01  LINE1.
012900     05  FILLER                PIC X(30) VALUE
013000         'NIGHTLY INVENTORY REPLENISHMENT REPORT'.
013010     05  FILLER                PIC X(60) VALUE SPACES.
013100 01  LINE2.
013200     05  FILLER                PIC X(12) VALUE 'RUN DATE = '.
013300     05  MASK-RUNDATE          PIC X(10).
013400     05  FILLER                PIC X(68) VALUE SPACES.
013500 01  LINE3                     PIC X(90) VALUE ALL '-'.
013600 01  LINE4.
013700     05  FILLER                PIC X(10) VALUE ' SKU'.
013800     05  FILLER                PIC X(35) VALUE 'PRODUCT NAME'.
013900     05  FILLER                PIC X(15) VALUE 'OLD QTY'.
014000     05  FILLER                PIC X(15) VALUE 'NEW QTY'.
014100     05  FILLER                PIC X(15) VALUE 'UNITS ADDED'.
014200 01  LINE6.
014300     05  MASK-SKU              PIC X(10).
014400     05  MASK-NAME             PIC X(35).
014500     05  MASK-OLD-QTY          PIC ZZZZZZZZ9.
014600     05  MASK-NEW-QTY          PIC ZZZZZZZZ9.
014700     05  MASK-ADDED            PIC ZZZZZZZZ9.
014800     05  FILLER                PIC X(17) VALUE SPACES.
014900 01  LINE7.
015000     05  FILLER                PIC X(22) VALUE
015100         'PRODUCTS REPLENISHED = '.
015200     05  MASK-DETAIL-CT        PIC ZZZZ9.
015300     05  FILLER                PIC X(15) VALUE
015400         'UNITS ADDED = '.
015500     05  MASK-TOTAL-ADDED      PIC ZZZZZZZZ9.
015600     05  FILLER                PIC X(31) VALUE SPACES.
015700 01  LINE8                     PIC X(90) VALUE
015800     '********* END OF REPLENISHMENT RUN *********'.
015900*
016000 01  WS-AUDIT-OPERATION        PIC X(25)  VALUE SPACES.
016100 01  WS-AUDIT-ENTITY-TYPE      PIC X(50)  VALUE SPACES.
016150 01  WS-AUDIT-ENTITY-PRODUCT   PIC X(50)  VALUE 'Product'.
016170 01  WS-AUDIT-ENTITY-SYSTEM    PIC X(50)  VALUE 'System'.
016200 01  WS-AUDIT-ENTITY-ID        PIC 9(9)   COMP-3 VALUE 0.
016300 01  WS-AUDIT-DETAILS          PIC X(1000) VALUE SPACES.
016400 01  WS-AMT-DISPLAY            PIC ZZZZZZZZ9.
016450 01  WS-AMT-DISPLAY2           PIC ZZZZZZZZ9.
016480*
016600 COPY REFCPY.
016700*
016800*****************************************************************
016900 PROCEDURE DIVISION.
017000*****************************************************************
017100*
017200 0000-MAIN.
017300     PERFORM 1000-INITIALIZE     THRU 1000-EXIT.
017400     PERFORM 2000-MAIN-PROC      THRU 2000-EXIT
017500             UNTIL WS-PROD-AT-EOF.
017600     PERFORM 9000-TERMINATE      THRU 9000-EXIT.
017700     GOBACK.
017800*
017900 1000-INITIALIZE.
018000     ACCEPT WS-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD.
018100     MOVE WS-RUN-MM   TO WS-EDIT-MM.
018200     MOVE WS-RUN-DD   TO WS-EDIT-DD.
018300     MOVE WS-RUN-CCYY TO WS-EDIT-CCYY.
018400     OPEN INPUT  PRODUCT-FILE.
018500     OPEN OUTPUT PRODUCT-FILE-OUT.
018600     OPEN OUTPUT RELAT.
018700     OPEN EXTEND AUDIT-LOG-FILE.
018800     IF WS-AUDIT-STATUS NOT = '00'
018900        OPEN OUTPUT AUDIT-LOG-FILE
019000     END-IF.
019100     PERFORM 8000-PRINT-HEADING  THRU 8000-EXIT.
019200     PERFORM 1100-READ-PRODUCT   THRU 1100-EXIT.
019300 1000-EXIT.
019400     EXIT.
019500*
019600 1100-READ-PRODUCT.
019700     READ PRODUCT-FILE
019800         AT END
019900             MOVE 'Y' TO WS-PRODIN-EOF
020000     END-READ.
020100 1100-EXIT.
020200     EXIT.
020300*
020400*****************************************************************
020500*    ONE PRODUCT - APPLY THE REORDER TEST AND REWRITE            *
020600*****************************************************************
020700 2000-MAIN-PROC.
020800     ADD 1 TO WS-PRODUCTS-SCANNED.
020900     MOVE PROD-STOCK-QTY TO WS-NEW-STOCK-QTY.
021000     MOVE 0 TO WS-UNITS-ADDED.
021100     IF PROD-IS-ACTIVE
021200        AND PROD-STOCK-QTY <  WS-REORDER-THRESHOLD
021300         PERFORM 2100-REPLENISH-ONE THRU 2100-EXIT
021400     END-IF.
021500     WRITE PRODUCT-REC-OUT FROM PRODUCT-RECORD.
021550     IF WS-PRODOUT-STATUS NOT = '00'
021560         SET WS-RUN-HAD-ERROR TO TRUE
021570     END-IF.
021600     PERFORM 1100-READ-PRODUCT THRU 1100-EXIT.
021700 2000-EXIT.
021800     EXIT.
021900*
022000 2100-REPLENISH-ONE.
022100     MOVE WS-RESTOCK-QTY TO WS-UNITS-ADDED.
022200     ADD WS-RESTOCK-QTY TO WS-NEW-STOCK-QTY.
022300     ADD WS-RESTOCK-QTY TO PROD-STOCK-QTY.
022400     ADD WS-RESTOCK-QTY TO WS-UNITS-ADDED-TOTAL.
022500     ADD 1 TO WS-DETAIL-CT.
022600     PERFORM 8100-PRINT-DETAIL THRU 8100-EXIT.
022700     MOVE WS-AUD-INVENTORY-REPLENISHED TO WS-AUDIT-OPERATION.
022750     MOVE WS-AUDIT-ENTITY-PRODUCT       TO WS-AUDIT-ENTITY-TYPE.
022800     MOVE 0 TO WS-AUDIT-ENTITY-ID.
022900     MOVE WS-UNITS-ADDED   TO WS-AMT-DISPLAY.
023000     MOVE WS-NEW-STOCK-QTY TO WS-AMT-DISPLAY2.
023050     MOVE PROD-SKU         TO WS-SKU-EDIT.
023100     STRING 'SKU ' WS-SKU-EDIT-FIRST20 DELIMITED BY SIZE
023200            ' replenished by '    DELIMITED BY SIZE
023300            WS-AMT-DISPLAY         DELIMITED BY SIZE
023400            ' units, new stock '  DELIMITED BY SIZE
023500            WS-AMT-DISPLAY2        DELIMITED BY SIZE
023600            INTO WS-AUDIT-DETAILS.
023650     PERFORM 8900-WRITE-AUDIT-RECORD THRU 8900-EXIT.
023700 2100-EXIT.
023800     EXIT.
023900*
024000*****************************************************************
024100*    REPORT PRINTING                                             *
024200*****************************************************************
024300 8000-PRINT-HEADING.
024400     MOVE WS-EDIT-MM   TO MASK-RUNDATE(1:2).
024500     MOVE '/'          TO MASK-RUNDATE(3:1).
024600     MOVE WS-EDIT-DD   TO MASK-RUNDATE(4:2).
024700     MOVE '/'          TO MASK-RUNDATE(6:1).
024800     MOVE WS-EDIT-CCYY TO MASK-RUNDATE(7:4).
024900     WRITE REPREC FROM LINE1 AFTER ADVANCING PAGE.
025000     WRITE REPREC FROM LINE2 AFTER ADVANCING 2 LINES.
025100     WRITE REPREC FROM LINE3 AFTER ADVANCING 1 LINES.
025200     WRITE REPREC FROM LINE4 AFTER ADVANCING 2 LINES.
025300     WRITE REPREC FROM LINE3 AFTER ADVANCING 1 LINES.
025400     MOVE 0 TO WS-LINE-CT.
025500 8000-EXIT.
025600     EXIT.
025700*
025800 8100-PRINT-DETAIL.
025900     ADD 1 TO WS-LINE-CT.
026000     IF WS-LINE-CT > 50
026100         PERFORM 8000-PRINT-HEADING THRU 8000-EXIT
026200     END-IF.
026300     MOVE PROD-SKU                         TO MASK-SKU.
026400     MOVE PROD-NAME(1:35)                  TO MASK-NAME.
026500     COMPUTE MASK-OLD-QTY = WS-NEW-STOCK-QTY - WS-UNITS-ADDED.
026600     MOVE WS-NEW-STOCK-QTY                 TO MASK-NEW-QTY.
026700     MOVE WS-UNITS-ADDED                   TO MASK-ADDED.
026800     WRITE REPREC FROM LINE6 AFTER ADVANCING 1 LINES.
026900 8100-EXIT.
027000     EXIT.
027100*
027200 8200-PRINT-TRAILER.
027300     MOVE WS-DETAIL-CT         TO MASK-DETAIL-CT.
027400     MOVE WS-UNITS-ADDED-TOTAL TO MASK-TOTAL-ADDED.
027500     WRITE REPREC FROM LINE3 AFTER ADVANCING 2 LINES.
027600     WRITE REPREC FROM LINE7 AFTER ADVANCING 2 LINES.
027700     WRITE REPREC FROM LINE3 AFTER ADVANCING 1 LINES.
027800     WRITE REPREC FROM LINE8 AFTER ADVANCING 2 LINES.
027900 8200-EXIT.
028000     EXIT.
028050*
028100*****************************************************************
028110*    8250-WRITE-RUN-SUMMARY -- ONE SUMMARY AUDIT RECORD AFTER     *
028120*    THE WHOLE PASS, ENTITY TYPE "SYSTEM", AS OPS REQUESTED FOR  *
028130*    THE NIGHTLY RUN.  IF ANY PRODUCT OR AUDIT WRITE FAILED       *
028140*    THIS WRITES THE FAILURE VARIANT INSTEAD -- REPLENISHMENT     *
028150*    COMMITS ARE PER-PRODUCT, SO THE RUN IS NOT ABORTED EITHER    *
028160*    WAY (SHP-0512).                                              *
028170*****************************************************************
028200 8250-WRITE-RUN-SUMMARY.
028210     MOVE WS-AUD-INVENTORY-REPLENISHED TO WS-AUDIT-OPERATION.
028220     MOVE WS-AUDIT-ENTITY-SYSTEM        TO WS-AUDIT-ENTITY-TYPE.
028230     MOVE 0                             TO WS-AUDIT-ENTITY-ID.
028240     MOVE WS-DETAIL-CT         TO WS-AMT-DISPLAY.
028250     MOVE WS-RESTOCK-QTY       TO WS-AMT-DISPLAY2.
028260     IF WS-RUN-HAD-ERROR
028270         STRING 'Replenishment run FAILED - '
028280                 WS-AMT-DISPLAY  DELIMITED BY SIZE
028290                 ' products replenished by ' DELIMITED BY SIZE
028300                 WS-AMT-DISPLAY2 DELIMITED BY SIZE
028310                 ' units each before the error' DELIMITED BY SIZE
028320                 INTO WS-AUDIT-DETAILS
028330     ELSE
028340         STRING 'Replenishment run complete - '
028350                 WS-AMT-DISPLAY  DELIMITED BY SIZE
028360                 ' products replenished by ' DELIMITED BY SIZE
028370                 WS-AMT-DISPLAY2 DELIMITED BY SIZE
028380                 ' units each' DELIMITED BY SIZE
028390                 INTO WS-AUDIT-DETAILS
028400     END-IF.
028410     PERFORM 8900-WRITE-AUDIT-RECORD THRU 8900-EXIT.
028420 8250-EXIT.
028430     EXIT.
028440*
029200 8900-WRITE-AUDIT-RECORD.
029300     MOVE WS-RUN-DATE-CCYYMMDD TO AUD-RUN-DATE.
029400     MOVE WS-AUDIT-OPERATION   TO AUD-OPERATION.
029500     MOVE WS-AUDIT-ENTITY-TYPE TO AUD-ENTITY-TYPE.
029600     MOVE WS-AUDIT-ENTITY-ID   TO AUD-ENTITY-ID.
029700     MOVE WS-AUDIT-DETAILS     TO AUD-DETAILS.
029800     WRITE AUDIT-LOG-RECORD.
029850     IF WS-AUDIT-STATUS NOT = '00'
029860         SET WS-RUN-HAD-ERROR TO TRUE
029870     END-IF.
029900     MOVE SPACES TO WS-AUDIT-DETAILS.
030000 8900-EXIT.
030100     EXIT.
030200*
030300*****************************************************************
030400 9000-TERMINATE.
030500     PERFORM 8200-PRINT-TRAILER    THRU 8200-EXIT.
030550     PERFORM 8250-WRITE-RUN-SUMMARY THRU 8250-EXIT.
030600     CLOSE PRODUCT-FILE PRODUCT-FILE-OUT RELAT AUDIT-LOG-FILE.
030700     DISPLAY 'INVRPLN COMPLETE - PRODUCTS SCANNED: '
030800             WS-PRODUCTS-SCANNED
030900             ' REPLENISHED: ' WS-DETAIL-CT.
031000 9000-EXIT.
031100     EXIT.
