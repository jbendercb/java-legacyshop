000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ORDRPT.
000300 AUTHOR.        D C TRENT.
000400 INSTALLATION.  SHOPWARE SYSTEMS GROUP.
000500 DATE-WRITTEN.  09/14/94.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL.
000800******************************************************************
000900*                                                                *
001000*   MODULE NAME = ORDRPT                                        *
001100*                                                                *
001200*   DESCRIPTIVE NAME = ORDER REPORT                              *
001300*                      SHOP CATALOG / ORDER PROCESSING           *
001400*                                                                *
001500*   FUNCTION = PRINTS ONE FLATTENED LINE PER ORDER FALLING       *
001600*              WITHIN THE CALLER-SUPPLIED DATE RANGE (START      *
001700*              INCLUSIVE, END EXCLUSIVE), PULLING THE OWNING      *
001800*              CUSTOMER'S EMAIL/NAME AND THE ORDER'S PAYMENT      *
001900*              STATUS ONTO THE SAME LINE, FOLLOWED BY A SINGLE    *
002000*              TOTALS LINE FOR THE WHOLE FILTERED SET.  THE       *
002100*              SAME PROGRAM SERVES THE DAILY, MONTHLY, AND        *
002200*              LAST-30-DAYS RUNS -- ONLY THE PARM RANGE CHANGES.  *
002300*                                                                *
002400*   INPUT  = REPORT-PARM-FILE (START/END DATE), ORDER-FILE,       *
002500*            CUSTOMER-FILE, PAYMENT-FILE.                        *
002600*   OUTPUT = ORDER-REPORT-FILE.                                   *
002700*                                                                *
002800*   NOTE = THE HEADER/DETAIL READ-AHEAD AGAINST PAYMENT-FILE      *
002900*          (SORTED BY ORDER ID, AT MOST ONE PAYMENT PER ORDER)    *
003000*          IS THE SAME SHAPE THIS SHOP HAS USED FOR YEARS TO      *
003100*          RIDE CHILD RECORDS ALONG A SORTED PARENT PASS.         *
003200*          ORD-ITEM-COUNT IS CARRIED ON THE ORDER HEADER ITSELF   *
003300*          (SEE ORDRCPY) SO THIS PROGRAM DOES NOT REOPEN THE      *
003400*          ORDER-ITEM-FILE JUST TO COUNT LINES.                   *
003500*                                                                *
003600******************************************************************
003700*   AMENDMENT HISTORY                                            *
003800*                                                                *
003900*   DATE       INIT  TICKET    DESCRIPTION                       *
004000*   ---------  ----  --------  --------------------------------  *
004100*   09/14/94   DCT   SHP-0128  ORIGINAL PROGRAM.                 *
004200*   05/08/99   JPK   SHP-0242  Y2K - DATE RANGE PARM AND REPORT   *
004300*                              DATE COLUMN NOW 4-DIGIT CENTURY.   *
004400*   09/21/05   MBO   SHP-0390  DROPPED THE ITEM-FILE RE-SCAN --    *
004500*                              ORD-ITEM-COUNT IS NOW ON THE       *
004600*                              ORDER HEADER ITSELF.               *
004700*   02/14/07   TWS   SHP-0405  ADDED PAYMENT-STATUS COLUMN AND     *
004800*                              THE "NO_PAYMENT" DEFAULT WHEN NO    *
004900*                              PAYMENT ROW EXISTS FOR THE ORDER.   *
004950*   03/14/11   RHM   SHP-0513  ADDED THE CREATED COLUMN (ORDER      *
004960*                              CREATE DATE, NO CLOCK ON THIS SIDE  *
004970*                              SO THE TIME PORTION IS ZEROED) AND  *
004980*                              WIDENED REPORT-LINE-OUT, WHICH WAS   *
004990*                              TOO NARROW FOR THE EXISTING COLUMN   *
004995*                              SET EVEN BEFORE THIS CHANGE.         *
005010*   04/18/11   RHM   SHP-0516  REWORDED THE COUNTERS-DUMP BANNER    *
005020*                              TO DROP A STRAY PLATFORM REFERENCE.  *
005100******************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.   IBM-370.
005500 OBJECT-COMPUTER.   IBM-370.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT REPORT-PARM-FILE    ASSIGN TO RPTPARM
006100            FILE STATUS IS WS-PARM-STATUS.
006200     SELECT ORDER-FILE          ASSIGN TO ORDRIN
006300            FILE STATUS IS WS-ORDIN-STATUS.
006400     SELECT CUSTOMER-FILE       ASSIGN TO CUSTIN
006500            FILE STATUS IS WS-CUSTIN-STATUS.
006600     SELECT PAYMENT-FILE        ASSIGN TO PAYIN
006700            FILE STATUS IS WS-PAYIN-STATUS.
006800     SELECT ORDER-REPORT-FILE   ASSIGN TO RPTOUT
006900            FILE STATUS IS WS-RPTOUT-STATUS.
007000*****************************************************************
007100 DATA DIVISION.
007200 FILE SECTION.
007300*
007400 FD  REPORT-PARM-FILE
007500     RECORDING MODE IS F.
007600 01  REPORT-PARM-RECORD.
007700     05  PARM-START-DATE           PIC 9(8).
007800     05  PARM-END-DATE             PIC 9(8).
007900     05  FILLER                    PIC X(4).
008000*
008100 FD  ORDER-FILE
008200     RECORDING MODE IS F.
008300 COPY ORDRCPY.
008400*
008500 FD  CUSTOMER-FILE
008600     RECORDING MODE IS F.
008700 COPY CUSTCOPY REPLACING ==:TAG:== BY ==CUST==.
008800*
008900 FD  PAYMENT-FILE
009000     RECORDING MODE IS F.
009100 COPY PAYCPY.
009200*
009300 FD  ORDER-REPORT-FILE
009400     RECORDING MODE IS F.
009500 01  REPORT-LINE-OUT             PIC X(180).
009600*****************************************************************
009700 WORKING-STORAGE SECTION.
009800*****************************************************************
009900*
010000 01  WS-FILE-STATUSES.
010100     05  WS-PARM-STATUS        PIC X(2) VALUE SPACES.
010200     05  WS-ORDIN-STATUS       PIC X(2) VALUE SPACES.
010300     05  WS-CUSTIN-STATUS      PIC X(2) VALUE SPACES.
010400     05  WS-PAYIN-STATUS       PIC X(2) VALUE SPACES.
010500     05  WS-RPTOUT-STATUS      PIC X(2) VALUE SPACES.
010600     05  FILLER                PIC X(2) VALUE SPACES.
010700*
010800 01  WS-SWITCHES.
010900     05  WS-ORDIN-EOF          PIC X    VALUE 'N'.
011000         88  WS-ORD-AT-EOF     VALUE 'Y'.
011100     05  WS-PAYIN-EOF          PIC X    VALUE 'N'.
011200         88  WS-PAY-AT-EOF     VALUE 'Y'.
011300     05  WS-PAY-MATCHED-SW     PIC X    VALUE 'N'.
011400         88  WS-PAY-WAS-MATCHED VALUE 'Y'.
011500     05  WS-CUST-FOUND-SW      PIC X    VALUE 'N'.
011600         88  WS-CUST-WAS-FOUND VALUE 'Y'.
011700     05  FILLER                PIC X(6) VALUE SPACES.
011800*
011900 01  WS-DATE-RANGE.
012000     05  WS-RANGE-START        PIC 9(8) VALUE 0.
012050     05  WS-RANGE-GRP REDEFINES WS-RANGE-START.
012060         10  WS-RANGE-START-CCYY  PIC 9(4).
012070         10  FILLER               PIC 9(4).
012100     05  WS-RANGE-END          PIC 9(8) VALUE 99999999.
012150     05  WS-RANGE-END-GRP REDEFINES WS-RANGE-END.
012160         10  WS-RANGE-END-CCYY    PIC 9(4).
012170         10  FILLER               PIC 9(4).
012200     05  FILLER                PIC X(4) VALUE SPACES.
012500*
012600 01  WS-COUNTERS.
012700     05  WS-ORDERS-SCANNED     PIC S9(7)  COMP VALUE 0.
012800     05  WS-ORDERS-ON-REPORT   PIC S9(7)  COMP VALUE 0.
012900     05  WS-LINE-CT            PIC S9(4)  COMP VALUE 0.
013000     05  FILLER                PIC X(4)   VALUE SPACES.
013050*****************************************************************
013060*    RAW DIAGNOSTIC DUMP OF THE RUN COUNTERS -- SAME EYECATCHER   *
013070*    STYLE THE SHOP HAS ALWAYS USED WHEN SUPPORT NEEDS THE        *
013080*    COUNTERS WITHOUT DECODING THE COMP FIELDS BY HAND.           *
013090*****************************************************************
013100 01  WS-COUNTERS-GRP REDEFINES WS-COUNTERS PIC X(14).
013200*****************************************************************
013300*    CUSTOMER MASTER LOADED INTO A TABLE FOR THE EMAIL/NAME       *
013400*    COLUMNS -- SAME ASCENDING-BY-CUST-ID TABLE SHAPE LOYACCR     *
013500*    LOADS, SAFE FOR SEARCH ALL ON WS-CUST-ID.                    *
013600*****************************************************************
013700 01  WS-CUSTOMER-TABLE.
013800     05  WS-CUST-COUNT         PIC S9(5)  COMP VALUE 0.
013850     05  FILLER                PIC X(3)   VALUE SPACES.
013900     05  WS-CUST-ENTRY OCCURS 5000 TIMES
014000             ASCENDING KEY IS WS-CUST-ID
014100             INDEXED BY CUST-IX.
014200         10  WS-CUST-ID            PIC 9(9)      COMP-3.
014300         10  WS-CUST-EMAIL         PIC X(255).
014400         10  WS-CUST-FIRST-NAME    PIC X(100).
014500         10  WS-CUST-LAST-NAME     PIC X(100).
014600         10  WS-CUST-LOYALTY-PTS   PIC S9(9)     COMP-3.
014650         10  FILLER                PIC X(20).
014700*
014800 01  WS-ACCUMULATORS.
014900     05  WS-TOTAL-SUBTOTAL     PIC S9(12)V99 COMP-3 VALUE 0.
015000     05  WS-TOTAL-DISCOUNT     PIC S9(12)V99 COMP-3 VALUE 0.
015100     05  WS-TOTAL-AMOUNT       PIC S9(12)V99 COMP-3 VALUE 0.
015200     05  FILLER                PIC X(4)      VALUE SPACES.
015300*
016200 01  HEADING-1.
016300     05  FILLER                PIC X(40) VALUE SPACES.
016400     05  FILLER                PIC X(20) VALUE 'ORDER ACTIVITY REPORT'.
016500 01  HEADING-2.
016600     05  FILLER                PIC X(1)  VALUE SPACES.
016700     05  FILLER                PIC X(9)  VALUE 'ORDER ID'.
016800     05  FILLER                PIC X(1)  VALUE SPACES.
016900     05  FILLER                PIC X(30) VALUE 'CUSTOMER EMAIL'.
017000     05  FILLER                PIC X(1)  VALUE SPACES.
017100     05  FILLER                PIC X(30) VALUE 'CUSTOMER NAME'.
017200     05  FILLER                PIC X(1)  VALUE SPACES.
017300     05  FILLER                PIC X(10) VALUE 'STATUS'.
017400     05  FILLER                PIC X(1)  VALUE SPACES.
017500     05  FILLER                PIC X(13) VALUE 'SUBTOTAL'.
017600     05  FILLER                PIC X(1)  VALUE SPACES.
017700     05  FILLER                PIC X(13) VALUE 'DISCOUNT'.
017800     05  FILLER                PIC X(1)  VALUE SPACES.
017900     05  FILLER                PIC X(13) VALUE 'TOTAL'.
018000     05  FILLER                PIC X(1)  VALUE SPACES.
018100     05  FILLER                PIC X(5)  VALUE 'ITEMS'.
018200     05  FILLER                PIC X(1)  VALUE SPACES.
018250     05  FILLER                PIC X(19) VALUE 'CREATED'.
018270     05  FILLER                PIC X(1)  VALUE SPACES.
018300     05  FILLER                PIC X(10) VALUE 'PAY STATUS'.
018400 01  DETAIL-LINE.
018500     05  DL-ORDER-ID           PIC 9(9).
018600     05  FILLER                PIC X(1)   VALUE SPACES.
018700     05  DL-CUST-EMAIL         PIC X(30).
018800     05  FILLER                PIC X(1)   VALUE SPACES.
018900     05  DL-CUST-NAME          PIC X(30).
019000     05  FILLER                PIC X(1)   VALUE SPACES.
019100     05  DL-STATUS             PIC X(10).
019200     05  FILLER                PIC X(1)   VALUE SPACES.
019300     05  DL-SUBTOTAL           PIC $$,$$$,$$9.99.
019400     05  FILLER                PIC X(1)   VALUE SPACES.
019500     05  DL-DISCOUNT           PIC $$,$$$,$$9.99.
019600     05  FILLER                PIC X(1)   VALUE SPACES.
019700     05  DL-TOTAL              PIC $$,$$$,$$9.99.
019800     05  FILLER                PIC X(1)   VALUE SPACES.
019900     05  DL-ITEMS              PIC ZZZZ9.
020000     05  FILLER                PIC X(1)   VALUE SPACES.
020050     05  DL-CREATED            PIC X(19).
020070     05  FILLER                PIC X(1)   VALUE SPACES.
020100     05  DL-PAY-STATUS         PIC X(10).
020200 01  TOTALS-LINE.
020300     05  FILLER                PIC X(1)  VALUE SPACES.
020400     05  FILLER                PIC X(27)
020500              VALUE 'TOTAL ORDERS ON REPORT -- '.
020600     05  TL-ORDER-COUNT        PIC ZZZZZZ9.
020700     05  FILLER                PIC X(3)  VALUE SPACES.
020800     05  FILLER                PIC X(13) VALUE 'SUBTOTAL'.
020900     05  FILLER                PIC X(1)  VALUE SPACES.
021000     05  TL-SUBTOTAL           PIC $$,$$$,$$$,$$9.99.
021100     05  FILLER                PIC X(1)  VALUE SPACES.
021200     05  FILLER                PIC X(9)  VALUE 'DISCOUNT'.
021300     05  FILLER                PIC X(1)  VALUE SPACES.
021400     05  TL-DISCOUNT           PIC $$,$$$,$$$,$$9.99.
021500     05  FILLER                PIC X(1)  VALUE SPACES.
021600     05  FILLER                PIC X(6)  VALUE 'TOTAL'.
021700     05  FILLER                PIC X(1)  VALUE SPACES.
021800     05  TL-AMOUNT             PIC $$,$$$,$$$,$$9.99.
021900*****************************************************************
022000 PROCEDURE DIVISION.
022100*****************************************************************
022200*
022300 0000-MAIN.
022400     PERFORM 1000-INITIALIZE     THRU 1000-EXIT.
022500     PERFORM 2000-MAIN-PROC      THRU 2000-EXIT
022600             UNTIL WS-ORD-AT-EOF.
022700     PERFORM 9000-TERMINATE      THRU 9000-EXIT.
022800     GOBACK.
022900*
023000 1000-INITIALIZE.
023100     OPEN INPUT  REPORT-PARM-FILE.
023200     READ REPORT-PARM-FILE
023300         AT END
023400             MOVE 0        TO WS-RANGE-START
023500             MOVE 99999999 TO WS-RANGE-END
023600     END-READ.
023700     IF WS-PARM-STATUS = '00'
023800         MOVE PARM-START-DATE TO WS-RANGE-START
023900         MOVE PARM-END-DATE   TO WS-RANGE-END
024000     END-IF.
024050     DISPLAY 'ORDRPT FILTER - FROM CCYY ' WS-RANGE-START-CCYY
024060             ' TO CCYY ' WS-RANGE-END-CCYY.
024100     CLOSE REPORT-PARM-FILE.
024200     OPEN INPUT  ORDER-FILE.
024300     OPEN INPUT  CUSTOMER-FILE.
024400     OPEN INPUT  PAYMENT-FILE.
024500     OPEN OUTPUT ORDER-REPORT-FILE.
024600     PERFORM 1100-LOAD-CUSTOMER-TBL THRU 1100-EXIT.
024700     PERFORM 1400-PRINT-HEADING    THRU 1400-EXIT.
024800     PERFORM 1200-READ-ORDER       THRU 1200-EXIT.
024900     PERFORM 1300-READ-PAYMENT     THRU 1300-EXIT.
025000 1000-EXIT.
025100     EXIT.
025200*
025300 1100-LOAD-CUSTOMER-TBL.
025400     MOVE 0 TO WS-CUST-COUNT.
025500     READ CUSTOMER-FILE
025600         AT END CONTINUE
025700     END-READ.
025800     PERFORM 1110-LOAD-ONE-CUSTOMER THRU 1110-EXIT
025900             UNTIL WS-CUSTIN-STATUS = '10'.
026000     CLOSE CUSTOMER-FILE.
026100 1100-EXIT.
026200     EXIT.
026300 1110-LOAD-ONE-CUSTOMER.
026400     ADD 1 TO WS-CUST-COUNT.
026500     MOVE CUST-ID          TO WS-CUST-ID(WS-CUST-COUNT).
026600     MOVE CUST-EMAIL       TO WS-CUST-EMAIL(WS-CUST-COUNT).
026700     MOVE CUST-FIRST-NAME  TO WS-CUST-FIRST-NAME(WS-CUST-COUNT).
026800     MOVE CUST-LAST-NAME   TO WS-CUST-LAST-NAME(WS-CUST-COUNT).
026900     MOVE CUST-LOYALTY-PTS TO WS-CUST-LOYALTY-PTS(WS-CUST-COUNT).
027000     READ CUSTOMER-FILE
027100         AT END CONTINUE
027200     END-READ.
027300 1110-EXIT.
027400     EXIT.
027500*
027600 1200-READ-ORDER.
027700     READ ORDER-FILE
027800         AT END
027900             MOVE 'Y' TO WS-ORDIN-EOF
028000     END-READ.
028100 1200-EXIT.
028200     EXIT.
028300*
028400 1300-READ-PAYMENT.
028500     READ PAYMENT-FILE
028600         AT END
028700             MOVE 'Y' TO WS-PAYIN-EOF
028800     END-READ.
028900 1300-EXIT.
029000     EXIT.
029100*
029200 1400-PRINT-HEADING.
029300     WRITE REPORT-LINE-OUT FROM HEADING-1
029400         AFTER ADVANCING PAGE.
029500     WRITE REPORT-LINE-OUT FROM HEADING-2
029600         AFTER ADVANCING 2 LINES.
029700     MOVE 2 TO WS-LINE-CT.
029800 1400-EXIT.
029900     EXIT.
030000*
030100*****************************************************************
030200*    ONE ORDER -- FILTER, THEN MATCH ITS PAYMENT, THEN PRINT      *
030300*****************************************************************
030400 2000-MAIN-PROC.
030500     ADD 1 TO WS-ORDERS-SCANNED.
030600     PERFORM 2300-MATCH-PAYMENT THRU 2300-EXIT.
030700     IF ORD-CREATED-DATE-N >= WS-RANGE-START
030800        AND ORD-CREATED-DATE-N < WS-RANGE-END
030900         PERFORM 2100-PRINT-ONE-ORDER THRU 2100-EXIT
031000     END-IF.
031100     PERFORM 1200-READ-ORDER THRU 1200-EXIT.
031200 2000-EXIT.
031300     EXIT.
031400*
031500 2100-PRINT-ONE-ORDER.
031600     PERFORM 2200-FIND-CUSTOMER THRU 2200-EXIT.
031700     IF WS-LINE-CT > 50
031800         PERFORM 1400-PRINT-HEADING THRU 1400-EXIT
031850     END-IF.
031900     PERFORM 2400-BUILD-DETAIL-LINE THRU 2400-EXIT.
032000     WRITE REPORT-LINE-OUT FROM DETAIL-LINE
032100         AFTER ADVANCING 1 LINES.
032200     ADD 1 TO WS-LINE-CT.
032300     ADD 1 TO WS-ORDERS-ON-REPORT.
032400     ADD ORD-SUBTOTAL     TO WS-TOTAL-SUBTOTAL.
032500     ADD ORD-DISCOUNT-AMT TO WS-TOTAL-DISCOUNT.
032600     ADD ORD-TOTAL        TO WS-TOTAL-AMOUNT.
032700 2100-EXIT.
032800     EXIT.
032900*
033000 2200-FIND-CUSTOMER.
033100     MOVE 'N' TO WS-CUST-FOUND-SW.
033200     SEARCH ALL WS-CUST-ENTRY
033300         WHEN WS-CUST-ID(CUST-IX) = ORD-CUST-ID
033400             MOVE 'Y' TO WS-CUST-FOUND-SW
033500     END-SEARCH.
033600 2200-EXIT.
033700     EXIT.
033800*
033900*****************************************************************
034000*    PAYMENT-FILE IS SORTED BY ORDER ID, ONE ROW AT MOST PER      *
034100*    ORDER -- READ AHEAD UNTIL THE PAYMENT ID CATCHES UP TO OR    *
034200*    PASSES THE CURRENT ORDER, SAME SHAPE AS A CHILD-DETAIL       *
034300*    READ-AHEAD AGAINST A SORTED PARENT PASS.                     *
034400*****************************************************************
034500 2300-MATCH-PAYMENT.
034600     MOVE 'N' TO WS-PAY-MATCHED-SW.
034700     IF WS-PAY-AT-EOF
034800         GO TO 2300-EXIT
034900     END-IF.
035000     PERFORM 2310-ADVANCE-PAYMENT THRU 2310-EXIT
035100             UNTIL WS-PAY-AT-EOF
035200                OR PAY-ORD-ID NOT LESS THAN ORD-ID.
035300     IF PAY-ORD-ID = ORD-ID
035400         MOVE 'Y' TO WS-PAY-MATCHED-SW
035500     END-IF.
035600 2300-EXIT.
035700     EXIT.
035800 2310-ADVANCE-PAYMENT.
035900     PERFORM 1300-READ-PAYMENT THRU 1300-EXIT.
036000 2310-EXIT.
036100     EXIT.
036200*
036300 2400-BUILD-DETAIL-LINE.
036400     MOVE SPACES TO DETAIL-LINE.
036500     MOVE ORD-ID TO DL-ORDER-ID.
036600     MOVE ORD-STATUS TO DL-STATUS.
036700     MOVE ORD-SUBTOTAL TO DL-SUBTOTAL.
036800     MOVE ORD-DISCOUNT-AMT TO DL-DISCOUNT.
036900     MOVE ORD-TOTAL TO DL-TOTAL.
037000     MOVE ORD-ITEM-COUNT TO DL-ITEMS.
037050     STRING ORD-CREATED-CCYY DELIMITED BY SIZE
037060            '-'              DELIMITED BY SIZE
037070            ORD-CREATED-MM   DELIMITED BY SIZE
037080            '-'              DELIMITED BY SIZE
037090            ORD-CREATED-DD   DELIMITED BY SIZE
037091            '-00.00.00'      DELIMITED BY SIZE
037092            INTO DL-CREATED.
037100     IF WS-CUST-WAS-FOUND
037200         MOVE WS-CUST-EMAIL(CUST-IX) TO DL-CUST-EMAIL
037300         STRING WS-CUST-FIRST-NAME(CUST-IX) DELIMITED BY SPACE
037400                ' '                         DELIMITED BY SIZE
037500                WS-CUST-LAST-NAME(CUST-IX)  DELIMITED BY SPACE
037600                INTO DL-CUST-NAME
037700     ELSE
037800         MOVE SPACES TO DL-CUST-EMAIL
037900         MOVE SPACES TO DL-CUST-NAME
038000     END-IF.
038100     IF WS-PAY-WAS-MATCHED
038200         MOVE PAY-STATUS TO DL-PAY-STATUS
038300     ELSE
038400         MOVE 'NO_PAYMENT' TO DL-PAY-STATUS
038500     END-IF.
038600 2400-EXIT.
038700     EXIT.
038800*
038900*****************************************************************
039000 9000-TERMINATE.
039100     PERFORM 9100-PRINT-TOTALS THRU 9100-EXIT.
039200     CLOSE ORDER-FILE PAYMENT-FILE ORDER-REPORT-FILE.
039300     DISPLAY 'ORDRPT COMPLETE - ORDERS SCANNED: '
039400             WS-ORDERS-SCANNED
039500             ' ON REPORT: ' WS-ORDERS-ON-REPORT.
039550     DISPLAY 'ORDRPT COUNTERS RAW - ' WS-COUNTERS-GRP.
039600 9000-EXIT.
039700     EXIT.
039800 9100-PRINT-TOTALS.
039900     MOVE SPACES TO TOTALS-LINE.
040000     MOVE WS-ORDERS-ON-REPORT TO TL-ORDER-COUNT.
040100     MOVE WS-TOTAL-SUBTOTAL   TO TL-SUBTOTAL.
040200     MOVE WS-TOTAL-DISCOUNT   TO TL-DISCOUNT.
040300     MOVE WS-TOTAL-AMOUNT     TO TL-AMOUNT.
040400     WRITE REPORT-LINE-OUT FROM TOTALS-LINE
040500         AFTER ADVANCING 2 LINES.
040600 9100-EXIT.
040700     EXIT.
