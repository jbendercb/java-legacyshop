000100******************************************************************
000200*    MEMBER NAME  =  PRODCPY                                     *
000300*                                                                *
000400*    DESCRIPTIVE NAME  =  PRODUCT MASTER RECORD LAYOUT           *
000500*                         SHOP CATALOG / ORDER PROCESSING        *
000600*                                                                *
000700*    FUNCTION  =  DEFINES ONE ENTRY OF THE PRODUCT MASTER FILE.  *
000800*                 COPIED INTO THE PRODUCT-FILE FD AND INTO THE   *
000900*                 IN-MEMORY PRODUCT TABLE (PROD-TAB) THAT ORDER  *
001000*                 PLACEMENT, REPLENISHMENT AND PRODUCT           *
001100*                 MAINTENANCE SEARCH WITH SEARCH ALL.            *
001200*                                                                *
001300******************************************************************
001400*    AMENDMENT HISTORY                                           *
001500*                                                                *
001600*    DATE       INIT  TICKET    DESCRIPTION                      *
001700*    ---------  ----  --------  -------------------------------  *
001800*    03/14/91   RHM   SHP-0012  ORIGINAL LAYOUT.                 *
001900*    09/02/93   DCT   SHP-0119  ADDED PROD-ACTIVE SOFT-DELETE    *
002000*                               FLAG, REPLACES PHYSICAL DELETE.   *
002100*    11/30/98   JPK   SHP-0240  Y2K - NO DATE FIELDS ON THIS      *
002200*                               RECORD, REVIEWED, NO CHANGE.      *
002300*    06/17/04   MBO   SHP-0388  WIDENED PROD-DESCRIPTION FOR      *
002400*                               WEB CATALOG FEED.                 *
002500******************************************************************
002600 01  PRODUCT-RECORD.
002700     05  PROD-SKU                     PIC X(50).
002800     05  PROD-NAME                    PIC X(255).
002900     05  PROD-DESCRIPTION              PIC X(1000).
003000     05  PROD-PRICE                    PIC S9(10)V99 COMP-3.
003100     05  PROD-STOCK-QTY                PIC S9(9)     COMP-3.
003200     05  PROD-ACTIVE                   PIC X(1).
003300         88  PROD-IS-ACTIVE            VALUE 'Y'.
003400         88  PROD-IS-INACTIVE          VALUE 'N'.
003500     05  FILLER                        PIC X(25).
