000100******************************************************************
000200*    MEMBER NAME  =  REFCPY                                      *
000300*                                                                *
000400*    DESCRIPTIVE NAME  =  SHOP-WIDE BUSINESS PARAMETER AREA      *
000500*                         SHOP CATALOG / ORDER PROCESSING        *
000600*                                                                *
000700*    FUNCTION  =  BUSINESS CONSTANTS SHARED BY ORDRPLC, INVRPLN, *
001100*                 LOYACCR AND PRODMNT, SO A RATE CHANGE IS MADE  *
001200*                 IN ONE PLACE AT RECOMPILE TIME.  NO EXTERNAL   *
001300*                 CONFIG FILE FOR THESE -- THAT IS WHY THE       *
001400*                 DISCOUNT TIER DEFAULTS BELOW ARE ALL ZERO,     *
001500*                 MATCHING THE HOUSE DEFAULT OF NO DISCOUNT      *
001600*                 WHEN MERCHANDISING HAS NOT SET UP A TIER.      *
001700*                                                                *
001800******************************************************************
001900*    AMENDMENT HISTORY                                           *
002000*                                                                *
002100*    DATE       INIT  TICKET    DESCRIPTION                      *
002200*    ---------  ----  --------  -------------------------------  *
002300*    02/05/96   DCT   SHP-0151  ORIGINAL MEMBER.                 *
002400*    06/30/97   DCT   SHP-0198  ADDED LOYALTY CONSTANTS.         *
002500*    11/14/98   JPK   SHP-0240  Y2K REVIEW - NO DATE FIELDS,      *
002600*                               NO CHANGE.                       *
002700*    08/09/03   MBO   SHP-0360  ADDED MAX-PAYMENT-ATTEMPTS AND    *
002800*                               MIN-ORDER-TOTAL AFTER THE         *
002900*                               PAYMENT-RETRY REWRITE.            *
002950*    04/18/11   RHM   SHP-0516  REWORDED THE FUNCTION NOTE ABOVE  *
002960*                               TO DROP A STRAY PLATFORM NOTE.    *
003000******************************************************************
003100 01  WS-BUSINESS-PARMS.
003200     05  WS-RESTOCK-QTY                PIC S9(9)     COMP-3
003300                                        VALUE +100.
003400     05  WS-REORDER-THRESHOLD           PIC S9(9)     COMP-3
003500                                        VALUE +10.
003600     05  WS-POINTS-PER-DOLLAR           PIC S9V9999   COMP-3
003700                                        VALUE +1.0000.
003800     05  WS-MAX-LOYALTY-POINTS          PIC S9(9)     COMP-3
003900                                        VALUE +500.
004000     05  WS-MAX-PAYMENT-ATTEMPTS         PIC S9(2)     COMP-3
004100                                        VALUE +2.
004200     05  WS-MIN-ORDER-TOTAL              PIC S9(10)V99 COMP-3
004300                                        VALUE +0.01.
004400*
004500 01  WS-AUDIT-OPERATIONS.
004600     05  WS-AUD-ORDER-CREATED           PIC X(25)
004700                                VALUE 'ORDER_CREATED'.
004800     05  WS-AUD-ORDER-CANCELLED         PIC X(25)
004900                                VALUE 'ORDER_CANCELLED'.
005000     05  WS-AUD-PAYMENT-AUTHORIZED      PIC X(25)
005100                                VALUE 'PAYMENT_AUTHORIZED'.
005200     05  WS-AUD-PAYMENT-VOIDED          PIC X(25)
005300                                VALUE 'PAYMENT_VOIDED'.
005400     05  WS-AUD-INVENTORY-REPLENISHED   PIC X(25)
005500                                VALUE 'INVENTORY_REPLENISHMENT'.
005600     05  WS-AUD-LOYALTY-POINTS-ADDED    PIC X(25)
005700                                VALUE 'LOYALTY_POINTS_ADDED'.
005800     05  WS-AUD-PRODUCT-CREATED         PIC X(25)
005900                                VALUE 'PRODUCT_CREATED'.
006000     05  WS-AUD-PRODUCT-UPDATED         PIC X(25)
006100                                VALUE 'PRODUCT_UPDATED'.
