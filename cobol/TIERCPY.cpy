000100******************************************************************
000200*    MEMBER NAME  =  TIERCPY                                     *
000300*                                                                *
000400*    DESCRIPTIVE NAME  =  DISCOUNT TIER TABLE ROW                *
000500*                         SHOP CATALOG / ORDER PROCESSING        *
000600*                                                                *
000700*    FUNCTION  =  ONE ROW OF THE 3-ROW DISCOUNT-TIER-FILE LOADED *
000800*                 AT THE START OF ORDRPLC INTO WS-TIER-TABLE.    *
000900*                 TIER 3 IS THE RICHEST DISCOUNT AND IS TESTED    *
001000*                 FIRST -- SEE ORDRPLC PARA 2400-CALCULATE-       *
001100*                 DISCOUNT.                                      *
001200*                                                                *
001300******************************************************************
001400*    AMENDMENT HISTORY                                           *
001500*                                                                *
001600*    DATE       INIT  TICKET    DESCRIPTION                      *
001700*    ---------  ----  --------  -------------------------------  *
001800*    02/05/96   DCT   SHP-0151  ORIGINAL LAYOUT, PULLED OUT OF   *
001900*                               THE DISCOUNT DEFAULTS BEING      *
002000*                               HARD-CODED IN ORDRPLC.            *
002100******************************************************************
002200 01  DISCOUNT-TIER-RECORD.
002300     05  TIER-NUMBER                   PIC 9(1).
002400     05  TIER-THRESHOLD                PIC S9(10)V99 COMP-3.
002500     05  TIER-RATE                     PIC S9V9999   COMP-3.
002600     05  FILLER                        PIC X(10).
