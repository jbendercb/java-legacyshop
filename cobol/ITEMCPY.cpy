000100******************************************************************
000200*    MEMBER NAME  =  ITEMCPY                                     *
000300*                                                                *
000400*    DESCRIPTIVE NAME  =  ORDER LINE-ITEM RECORD LAYOUT          *
000500*                         SHOP CATALOG / ORDER PROCESSING        *
000600*                                                                *
000700*    FUNCTION  =  ONE DETAIL LINE UNDER AN ORDER-RECORD.  THE    *
000800*                 SKU, NAME AND UNIT PRICE ARE CAPTURED AS OF    *
000900*                 ORDER TIME SO A LATER CATALOG PRICE CHANGE     *
001000*                 DOES NOT ALTER A SETTLED ORDER.                *
001100*                                                                *
001200******************************************************************
001300*    AMENDMENT HISTORY                                           *
001400*                                                                *
001500*    DATE       INIT  TICKET    DESCRIPTION                      *
001600*    ---------  ----  --------  -------------------------------  *
001700*    04/03/92   RHM   SHP-0015  ORIGINAL LAYOUT.                 *
001800*    09/21/05   MBO   SHP-0390  CONFIRMED ITEM-SUBTOTAL IS       *
001900*                               ALWAYS COMPUTE ... ROUNDED.      *
002000******************************************************************
002100 01  ORDER-ITEM-RECORD.
002200     05  ITEM-ORD-ID                   PIC 9(9)      COMP-3.
002300     05  ITEM-PROD-SKU                 PIC X(50).
002400     05  ITEM-PROD-NAME                PIC X(255).
002500     05  ITEM-QTY                      PIC S9(9)     COMP-3.
002600     05  ITEM-UNIT-PRICE               PIC S9(10)V99 COMP-3.
002700     05  ITEM-SUBTOTAL                 PIC S9(10)V99 COMP-3.
002800     05  FILLER                        PIC X(15).
