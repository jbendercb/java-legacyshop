000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LOYACCR.
000300 AUTHOR.        D C TRENT.
000400 INSTALLATION.  SHOPWARE SYSTEMS GROUP.
000500 DATE-WRITTEN.  06/30/97.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL.
000800******************************************************************
000900*                                                                *
001000*   MODULE NAME = LOYACCR                                       *
001100*                                                                *
001200*   DESCRIPTIVE NAME = LOYALTY POINTS ACCRUAL                    *
001300*                      SHOP CATALOG / ORDER PROCESSING           *
001400*                                                                *
001500*   FUNCTION = SCANS THE ORDER MASTER FOR ORDERS IN PAID STATUS   *
001600*              AND CREDITS THE OWNING CUSTOMER WITH LOYALTY       *
001700*              POINTS, SUBJECT TO THE SHOP'S MAXIMUM POINTS CAP.  *
001800*              EACH ORDER IS PROCESSED AT MOST ONCE -- A MARKER   *
001900*              IS LEFT ON THE IDEMPOTENCY LEDGER KEYED BY         *
002000*              "LOYALTY_" CONCATENATED WITH THE ORDER ID, SO A    *
002100*              RERUN (OR A SECOND RUN WITHIN THE SAME PICKUP      *
002200*              WINDOW) DOES NOT DOUBLE-CREDIT THE SAME ORDER.     *
002300*              THIS JOB IS SCHEDULED TO RUN EVERY 30 MINUTES BY   *
002400*              THE BATCH SCHEDULER; NO OPERATOR INPUT REQUIRED.   *
002500*                                                                *
002600*   INPUT  = ORDER-FILE, CUSTOMER-FILE, IDEMPOTENCY-FILE-IN.      *
002700*   OUTPUT = CUSTOMER-FILE-OUT, IDEMPOTENCY-FILE (MARKERS         *
002800*            APPENDED), AUDIT-LOG-FILE.                          *
002900*                                                                *
003000*   NOTE = ADAPTED FROM THE OLD CONTRACT-REDEMPTION ANALYSIS      *
003100*          PROGRAM.  THAT PROGRAM'S SHAPE -- A SEQUENTIAL PASS    *
003200*          BUILDING AN IN-MEMORY ACCUMULATOR TABLE FOLLOWED BY A  *
003300*          SEPARATE REPORTING PASS -- CARRIES OVER HERE AS A      *
003400*          SEQUENTIAL PASS OVER ORDERS FOLLOWED BY A REWRITE OF   *
003500*          THE CUSTOMER MASTER WITH UPDATED POINT BALANCES.       *
003600*                                                                *
003700******************************************************************
003800*   AMENDMENT HISTORY                                            *
003900*                                                                *
004000*   DATE       INIT  TICKET    DESCRIPTION                       *
004100*   ---------  ----  --------  --------------------------------  *
004200*   06/30/97   DCT   SHP-0198  ORIGINAL PROGRAM.                 *
004300*   11/30/98   JPK   SHP-0240  Y2K - RUN DATE NOW ACCEPTED AS A   *
004400*                              4-DIGIT CENTURY DATE.              *
004500*   08/09/03   MBO   SHP-0361  POINTS CAP IS NOW ENFORCED AS A    *
004600*                              "CREDIT UP TO THE CAP" RULE        *
004700*                              RATHER THAN REJECTING THE WHOLE    *
004800*                              CREDIT WHEN THE CAP WOULD BE HIT.  *
004900*   03/02/06   TWS   SHP-0401  SKIP ORDERS WHOSE COMPUTED POINTS  *
005000*                              ROUND TO ZERO -- NO MARKER IS      *
005100*                              WRITTEN FOR THOSE SO A LATER RUN   *
005200*                              MAY RE-EXAMINE THEM IF THE RATE    *
005300*                              CHANGES.                           *
005400******************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER.   IBM-370.
005800 OBJECT-COMPUTER.   IBM-370.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT ORDER-FILE           ASSIGN TO ORDRIN
006400            FILE STATUS IS WS-ORDIN-STATUS.
006500     SELECT CUSTOMER-FILE        ASSIGN TO CUSTIN
006600            FILE STATUS IS WS-CUSTIN-STATUS.
006700     SELECT CUSTOMER-FILE-OUT    ASSIGN TO CUSTOUT
006800            FILE STATUS IS WS-CUSTOUT-STATUS.
006900     SELECT IDEMPOTENCY-FILE-IN  ASSIGN TO IDEMPIN
007000            FILE STATUS IS WS-IDEMPIN-STATUS.
007100     SELECT IDEMPOTENCY-FILE     ASSIGN TO IDEMPOUT
007200            FILE STATUS IS WS-IDEMPOUT-STATUS.
007300     SELECT AUDIT-LOG-FILE       ASSIGN TO AUDITOUT
007400            FILE STATUS IS WS-AUDIT-STATUS.
007500*****************************************************************
007600 DATA DIVISION.
007700 FILE SECTION.
007800*
007900 FD  ORDER-FILE
008000     RECORDING MODE IS F.
008100 COPY ORDRCPY.
008200*
008300 FD  CUSTOMER-FILE
008400     RECORDING MODE IS F.
008500 COPY CUSTCOPY REPLACING ==:TAG:== BY ==CUST==.
008600*
008700 FD  CUSTOMER-FILE-OUT
008800     RECORDING MODE IS F.
008900 01  CUSTOMER-REC-OUT           PIC X(480).
009000*
009100 FD  IDEMPOTENCY-FILE-IN
009200     RECORDING MODE IS F.
009300 01  IDEMPOTENCY-REC-IN         PIC X(145).
009400*
009500 FD  IDEMPOTENCY-FILE
009600     RECORDING MODE IS F.
009700 COPY IDEMPCPY.
009800*
009900 FD  AUDIT-LOG-FILE
010000     RECORDING MODE IS F.
010100 COPY AUDCPY.
010200*
010300*****************************************************************
010400 WORKING-STORAGE SECTION.
010500*****************************************************************
010600*
010700 01  WS-FILE-STATUSES.
010800     05  WS-ORDIN-STATUS       PIC X(2) VALUE SPACES.
010900     05  WS-CUSTIN-STATUS      PIC X(2) VALUE SPACES.
011000     05  WS-CUSTOUT-STATUS     PIC X(2) VALUE SPACES.
011100     05  WS-IDEMPIN-STATUS     PIC X(2) VALUE SPACES.
011200     05  WS-IDEMPOUT-STATUS    PIC X(2) VALUE SPACES.
011300     05  WS-AUDIT-STATUS       PIC X(2) VALUE SPACES.
011400     05  FILLER                PIC X(4) VALUE SPACES.
011500*
011600 01  WS-SWITCHES.
011700     05  WS-ORDIN-EOF          PIC X    VALUE 'N'.
011800         88  WS-ORD-AT-EOF     VALUE 'Y'.
011900     05  WS-DUP-MARKER-SW      PIC X    VALUE 'N'.
012000         88  WS-DUP-MARKER-FOUND VALUE 'Y'.
012100     05  WS-CUST-FOUND-SW      PIC X    VALUE 'N'.
012200         88  WS-CUST-WAS-FOUND VALUE 'Y'.
012300     05  FILLER                PIC X(6) VALUE SPACES.
012400*
012500 01  WS-RUN-DATE-AREA.
012600     05  WS-RUN-DATE-CCYYMMDD  PIC 9(8).
012800     05  WS-RUN-DATE-GRP REDEFINES WS-RUN-DATE-CCYYMMDD.
012900         10  WS-RUN-CCYY       PIC 9(4).
013000         10  WS-RUN-MM         PIC 9(2).
013100         10  WS-RUN-DD         PIC 9(2).
013150     05  FILLER                PIC X(2) VALUE SPACES.
013200*
013300 01  WS-COUNTERS.
013400     05  WS-ORDERS-SCANNED     PIC S9(7)  COMP VALUE 0.
013500     05  WS-ORDERS-PROCESSED   PIC S9(7)  COMP VALUE 0.
013600     05  FILLER                PIC X(4)   VALUE SPACES.
013700*
013800*****************************************************************
013900*    CUSTOMER MASTER LOADED INTO A TABLE, IDS ASCEND IN THE       *
014000*    ORDER CUSTOMERS WERE ORIGINALLY CREATED -- SAFE FOR SEARCH   *
014100*    ALL ON WS-CUST-ID THE SAME WAY ORDRPLC'S ORDER TABLE IS      *
014200*    SAFE ON ORDER-ID.                                            *
014300*****************************************************************
014400 01  WS-CUSTOMER-TABLE.
014500     05  WS-CUST-COUNT         PIC S9(5)  COMP VALUE 0.
014550     05  FILLER                PIC X(3) VALUE SPACES.
014600     05  WS-CUST-ENTRY OCCURS 5000 TIMES
014700             ASCENDING KEY IS WS-CUST-ID
014800             INDEXED BY CUST-IX.
014900         10  WS-CUST-ID            PIC 9(9)      COMP-3.
015000         10  WS-CUST-EMAIL         PIC X(255).
015100         10  WS-CUST-FIRST-NAME    PIC X(100).
015200         10  WS-CUST-LAST-NAME     PIC X(100).
015300         10  WS-CUST-LOYALTY-PTS   PIC S9(9)     COMP-3.
015400*
016500*****************************************************************
016600*    IDEMPOTENCY LEDGER LOADED INTO A TABLE.  KEYS ARRIVE FROM    *
016700*    TWO DIFFERENT PRODUCERS (ORDRPLC ORDER-CREATE KEYS AND OUR   *
016800*    OWN "LOYALTY_" KEYS FROM EARLIER RUNS) IN WHATEVER ORDER     *
016900*    THEY WERE APPENDED, SO THIS TABLE IS SCANNED SERIALLY.       *
017000*****************************************************************
017100 01  WS-IDEMP-TABLE.
017200     05  WS-IDMP-COUNT         PIC S9(7)  COMP VALUE 0.
017250     05  FILLER                PIC X(3) VALUE SPACES.
017300     05  WS-IDMP-ENTRY OCCURS 20000 TIMES
017400             INDEXED BY IDMP-IX.
017500         10  WS-IDMP-KEY-TAB       PIC X(110).
017600*
017700 01  WS-IDEMP-KEY-EDIT-AREA.
017800     05  WS-IDEMP-KEY-EDIT     PIC X(110).
017900 01  WS-IDEMP-KEY-EDIT-GRP REDEFINES WS-IDEMP-KEY-EDIT-AREA.
018000     05  WS-IDEMP-KEY-PREFIX   PIC X(8).
018100     05  FILLER                PIC X(102).
018200*
018300 01  WS-ORD-ID-DISPLAY-AREA.
018400     05  WS-ORD-ID-EDIT        PIC 9(9).
018500     05  WS-ORD-ID-EDIT-X REDEFINES WS-ORD-ID-EDIT
018600                                   PIC X(9).
018650     05  FILLER                PIC X(6) VALUE SPACES.
018700*
018800 01  WS-POINTS-AREA.
018900     05  WS-POINTS-RAW         PIC S9(9)V9999 COMP-3.
019000     05  WS-POINTS-TO-ADD      PIC S9(9)      COMP-3.
019100     05  WS-NEW-TOTAL-PTS      PIC S9(9)      COMP-3.
019200     05  WS-ACTUAL-CREDITED    PIC S9(9)      COMP-3.
019300     05  FILLER                PIC X(4)       VALUE SPACES.
019400*
019500 01  WS-AUDIT-OPERATION        PIC X(25)   VALUE SPACES.
019600 01  WS-AUDIT-ENTITY-TYPE      PIC X(50)   VALUE 'Customer'.
019700 01  WS-AUDIT-ENTITY-ID        PIC 9(9)    COMP-3 VALUE 0.
019800 01  WS-AUDIT-DETAILS          PIC X(1000) VALUE SPACES.
019900 01  WS-AMT-DISPLAY            PIC ZZZZZZZZ9.
020000*
020100 COPY REFCPY.
020200*
020300*****************************************************************
020400 PROCEDURE DIVISION.
020500*****************************************************************
020600*
020700 0000-MAIN.
020800     PERFORM 1000-INITIALIZE     THRU 1000-EXIT.
020900     PERFORM 2000-MAIN-PROC      THRU 2000-EXIT
021000             UNTIL WS-ORD-AT-EOF.
021100     PERFORM 9000-TERMINATE      THRU 9000-EXIT.
021200     GOBACK.
021300*
021400 1000-INITIALIZE.
021500     ACCEPT WS-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD.
021600     OPEN INPUT  ORDER-FILE.
021700     OPEN INPUT  CUSTOMER-FILE.
021800     OPEN OUTPUT CUSTOMER-FILE-OUT.
021900     OPEN INPUT  IDEMPOTENCY-FILE-IN.
022000     OPEN EXTEND  IDEMPOTENCY-FILE.
022100     IF WS-IDEMPOUT-STATUS NOT = '00'
022200        OPEN OUTPUT IDEMPOTENCY-FILE
022300     END-IF.
022400     OPEN EXTEND AUDIT-LOG-FILE.
022500     IF WS-AUDIT-STATUS NOT = '00'
022600        OPEN OUTPUT AUDIT-LOG-FILE
022700     END-IF.
022800     PERFORM 1100-LOAD-CUSTOMER-TBL THRU 1100-EXIT.
022900     PERFORM 1200-LOAD-IDEMP-TBL    THRU 1200-EXIT.
023000     PERFORM 1300-READ-ORDER        THRU 1300-EXIT.
023100 1000-EXIT.
023200     EXIT.
023300*
023400 1100-LOAD-CUSTOMER-TBL.
023500     MOVE 0 TO WS-CUST-COUNT.
023600     READ CUSTOMER-FILE
023700         AT END CONTINUE
023800     END-READ.
023900     PERFORM 1110-LOAD-ONE-CUSTOMER THRU 1110-EXIT
024000             UNTIL WS-CUSTIN-STATUS = '10'.
024100     CLOSE CUSTOMER-FILE.
024200 1100-EXIT.
024300     EXIT.
024400 1110-LOAD-ONE-CUSTOMER.
024500     ADD 1 TO WS-CUST-COUNT.
024600     MOVE CUST-ID          TO WS-CUST-ID(WS-CUST-COUNT).
024700     MOVE CUST-EMAIL       TO WS-CUST-EMAIL(WS-CUST-COUNT).
024800     MOVE CUST-FIRST-NAME  TO WS-CUST-FIRST-NAME(WS-CUST-COUNT).
024900     MOVE CUST-LAST-NAME   TO WS-CUST-LAST-NAME(WS-CUST-COUNT).
025000     MOVE CUST-LOYALTY-PTS TO WS-CUST-LOYALTY-PTS(WS-CUST-COUNT).
025100     READ CUSTOMER-FILE
025200         AT END CONTINUE
025300     END-READ.
025400 1110-EXIT.
025500     EXIT.
025600*
027000 1200-LOAD-IDEMP-TBL.
027100     MOVE 0 TO WS-IDMP-COUNT.
027200     READ IDEMPOTENCY-FILE-IN
027300         AT END CONTINUE
027400     END-READ.
027500     PERFORM 1210-LOAD-ONE-MARKER THRU 1210-EXIT
027600             UNTIL WS-IDEMPIN-STATUS = '10'.
027700     CLOSE IDEMPOTENCY-FILE-IN.
027800 1200-EXIT.
027900     EXIT.
028000 1210-LOAD-ONE-MARKER.
028100     ADD 1 TO WS-IDMP-COUNT.
028200     MOVE IDEMPOTENCY-REC-IN(1:110) TO WS-IDMP-KEY-TAB(WS-IDMP-COUNT).
028300     READ IDEMPOTENCY-FILE-IN
028400         AT END CONTINUE
028500     END-READ.
028600 1210-EXIT.
028700     EXIT.
028750*
028800 1300-READ-ORDER.
028900     READ ORDER-FILE
029000         AT END
029100             MOVE 'Y' TO WS-ORDIN-EOF
029200     END-READ.
029300 1300-EXIT.
029400     EXIT.
029500*
029600*****************************************************************
029700*    ONE ORDER - ONLY PAID ORDERS ARE ELIGIBLE                   *
029800*****************************************************************
029900 2000-MAIN-PROC.
030000     ADD 1 TO WS-ORDERS-SCANNED.
030100     IF ORD-STAT-PAID
030200         PERFORM 2100-PROCESS-ONE-ORDER THRU 2100-EXIT
030300     END-IF.
030400     PERFORM 1300-READ-ORDER THRU 1300-EXIT.
030500 2000-EXIT.
030600     EXIT.
030700*
030800 2100-PROCESS-ONE-ORDER.
030900     MOVE ORD-ID TO WS-ORD-ID-EDIT.
031000     STRING 'LOYALTY_'            DELIMITED BY SIZE
031100            WS-ORD-ID-EDIT-X      DELIMITED BY SIZE
031200            INTO WS-IDEMP-KEY-EDIT.
031300     PERFORM 2110-CHECK-DUP-MARKER THRU 2110-EXIT.
031400     IF WS-DUP-MARKER-FOUND
031500         GO TO 2100-EXIT
031600     END-IF.
031700     PERFORM 2200-CALCULATE-POINTS THRU 2200-EXIT.
031800     IF WS-POINTS-TO-ADD > 0
032000         PERFORM 2300-FIND-CUSTOMER THRU 2300-EXIT
032100         IF WS-CUST-WAS-FOUND
032200             PERFORM 2400-CREDIT-POINTS     THRU 2400-EXIT
032300             PERFORM 2900-WRITE-IDEMP-MARKER THRU 2900-EXIT
032400             PERFORM 8900-WRITE-AUDIT-RECORD THRU 8900-EXIT
032500             ADD 1 TO WS-ORDERS-PROCESSED
032600         END-IF
032700     END-IF.
032800 2100-EXIT.
032900     EXIT.
033000*
033100 2110-CHECK-DUP-MARKER.
033200     MOVE 'N' TO WS-DUP-MARKER-SW.
033300     IF WS-IDMP-COUNT = 0
033400         GO TO 2110-EXIT
033500     END-IF.
033600     PERFORM 2111-SCAN-ONE-MARKER THRU 2111-EXIT
033700             VARYING IDMP-IX FROM 1 BY 1
033800             UNTIL IDMP-IX > WS-IDMP-COUNT
033900                OR WS-DUP-MARKER-FOUND.
034100 2110-EXIT.
034200     EXIT.
034250*
034300 2111-SCAN-ONE-MARKER.
034350     IF WS-IDMP-KEY-TAB(IDMP-IX) = WS-IDEMP-KEY-EDIT
034400         MOVE 'Y' TO WS-DUP-MARKER-SW
034500     END-IF.
034600 2111-EXIT.
034700     EXIT.
034800*
034900 2200-CALCULATE-POINTS.
035000     COMPUTE WS-POINTS-RAW =
035100             ORD-TOTAL * WS-POINTS-PER-DOLLAR.
035200     COMPUTE WS-POINTS-TO-ADD = WS-POINTS-RAW.
035300 2200-EXIT.
035400     EXIT.
035500*
035600 2300-FIND-CUSTOMER.
035700     MOVE 'N' TO WS-CUST-FOUND-SW.
035800     SEARCH ALL WS-CUST-ENTRY
035900         WHEN WS-CUST-ID(CUST-IX) = ORD-CUST-ID
036000             MOVE 'Y' TO WS-CUST-FOUND-SW
036100     END-SEARCH.
036200 2300-EXIT.
036300     EXIT.
036400*
036500 2400-CREDIT-POINTS.
036600     COMPUTE WS-NEW-TOTAL-PTS =
036700             WS-CUST-LOYALTY-PTS(CUST-IX) + WS-POINTS-TO-ADD.
036800     IF WS-NEW-TOTAL-PTS > WS-MAX-LOYALTY-POINTS
036900         MOVE WS-MAX-LOYALTY-POINTS TO WS-NEW-TOTAL-PTS
037000     END-IF.
037100     COMPUTE WS-ACTUAL-CREDITED =
037200             WS-NEW-TOTAL-PTS - WS-CUST-LOYALTY-PTS(CUST-IX).
037300     MOVE WS-NEW-TOTAL-PTS TO WS-CUST-LOYALTY-PTS(CUST-IX).
037400     MOVE WS-AUD-LOYALTY-POINTS-ADDED TO WS-AUDIT-OPERATION.
037500     MOVE WS-CUST-ID(CUST-IX) TO WS-AUDIT-ENTITY-ID.
037600     MOVE WS-ACTUAL-CREDITED  TO WS-AMT-DISPLAY.
037700     STRING 'Order '             DELIMITED BY SIZE
037800            WS-ORD-ID-EDIT-X     DELIMITED BY SIZE
037900            ' credited '         DELIMITED BY SIZE
038000            WS-AMT-DISPLAY       DELIMITED BY SIZE
038100            ' loyalty points'    DELIMITED BY SIZE
038200            INTO WS-AUDIT-DETAILS.
038300 2400-EXIT.
038400     EXIT.
038500*
038600 2900-WRITE-IDEMP-MARKER.
038700     MOVE WS-IDEMP-KEY-EDIT    TO IDMP-KEY.
038800     MOVE ORD-ID               TO IDMP-ORD-ID.
038900     MOVE ORD-STATUS           TO IDMP-ORD-STATUS.
039000     MOVE WS-ACTUAL-CREDITED   TO IDMP-POINTS-CREDITED.
039100     WRITE IDEMPOTENCY-RECORD.
039200 2900-EXIT.
039300     EXIT.
039400*
039500 8900-WRITE-AUDIT-RECORD.
039600     MOVE WS-RUN-DATE-CCYYMMDD TO AUD-RUN-DATE.
039700     MOVE WS-AUDIT-OPERATION   TO AUD-OPERATION.
039800     MOVE WS-AUDIT-ENTITY-TYPE TO AUD-ENTITY-TYPE.
039900     MOVE WS-AUDIT-ENTITY-ID   TO AUD-ENTITY-ID.
040000     MOVE WS-AUDIT-DETAILS     TO AUD-DETAILS.
040100     WRITE AUDIT-LOG-RECORD.
040200     MOVE SPACES TO WS-AUDIT-DETAILS.
040300 8900-EXIT.
040400     EXIT.
040500*
040600*****************************************************************
040700 9000-TERMINATE.
040800     PERFORM 9100-WRITE-CUSTOMER-OUT THRU 9100-EXIT
040900             VARYING CUST-IX FROM 1 BY 1
041000             UNTIL CUST-IX > WS-CUST-COUNT.
041800     CLOSE ORDER-FILE CUSTOMER-FILE-OUT IDEMPOTENCY-FILE
041900           AUDIT-LOG-FILE.
042000     DISPLAY 'LOYACCR COMPLETE - ORDERS SCANNED: '
042100             WS-ORDERS-SCANNED
042200             ' PROCESSED: ' WS-ORDERS-PROCESSED.
042300 9000-EXIT.
042400     EXIT.
042450*
042500 9100-WRITE-CUSTOMER-OUT.
042550     MOVE SPACES TO CUSTOMER-RECORD.
042600     MOVE WS-CUST-ID(CUST-IX)          TO CUST-ID.
042650     MOVE WS-CUST-EMAIL(CUST-IX)       TO CUST-EMAIL.
042700     MOVE WS-CUST-FIRST-NAME(CUST-IX)  TO CUST-FIRST-NAME.
042750     MOVE WS-CUST-LAST-NAME(CUST-IX)   TO CUST-LAST-NAME.
042800     MOVE WS-CUST-LOYALTY-PTS(CUST-IX) TO CUST-LOYALTY-PTS.
042850     WRITE CUSTOMER-REC-OUT FROM CUSTOMER-RECORD.
042900 9100-EXIT.
042950     EXIT.
