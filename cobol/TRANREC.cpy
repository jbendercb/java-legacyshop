000100******************************************************************
000200*    MEMBER NAME  =  TRANREC                                     *
000300*                                                                *
000400*    DESCRIPTIVE NAME  =  ORDER REQUEST TRANSACTION RECORD       *
000500*                         SHOP CATALOG / ORDER PROCESSING        *
000600*                                                                *
000700*    FUNCTION  =  ONE INPUT TRANSACTION TO ORDRPLC.              *
000800*                 OREQ-TRANS-TYPE CONTROLS ROUTING:               *
000900*                   NEW  = PLACE A NEW ORDER (OREQ-ITEM GROUP     *
001000*                          IS THE REQUESTED LINE ITEMS)           *
001100*                   CXL  = CANCEL AN EXISTING ORDER (ONLY         *
001200*                          OREQ-ORD-ID AND OREQ-TRANS-TYPE ARE    *
001300*                          MEANINGFUL ON A CXL TRANSACTION)       *
001400*                 THIS TAKES THE PLACE OF THE OLD PHONE-IN ORDER *
001500*                 SLIP AND THE COUNTER CANCEL SLIP -- SEE THE    *
001600*                 ORDER-PROCESSING RULE BINDER.                 *
001700*                                                                *
001800******************************************************************
001900*    AMENDMENT HISTORY                                           *
002000*                                                                *
002100*    DATE       INIT  TICKET    DESCRIPTION                      *
002200*    ---------  ----  --------  -------------------------------  *
002300*    04/03/92   RHM   SHP-0015  ORIGINAL LAYOUT (NEW ONLY).       *
002400*    07/19/94   DCT   SHP-0122  ADDED OREQ-IDEMP-KEY.             *
002500*    01/11/96   DCT   SHP-0156  ADDED CXL TRANSACTION TYPE AND    *
002600*                               OREQ-ORD-ID.                     *
002650*    04/18/11   RHM   SHP-0516  REWORDED THE FUNCTION NOTE ABOVE  *
002660*                               TO STOP NAMING THE OLD ORDER      *
002670*                               DESK PROCEDURE IN SYSTEM TERMS.   *
002700******************************************************************
002800 01  ORDER-REQUEST-RECORD.
002900     05  OREQ-TRANS-TYPE               PIC X(3).
003000         88  OREQ-IS-NEW-ORDER         VALUE 'NEW'.
003100         88  OREQ-IS-CANCEL            VALUE 'CXL'.
003200     05  OREQ-IDEMP-KEY                PIC X(100).
003300     05  OREQ-CUST-EMAIL               PIC X(255).
003400     05  OREQ-ORD-ID                   PIC 9(9)      COMP-3.
003500     05  OREQ-ITEM-COUNT               PIC S9(4)     COMP-3.
003600     05  OREQ-ITEM OCCURS 20 TIMES.
003700         10  OREQ-ITEM-SKU             PIC X(50).
003800         10  OREQ-ITEM-QTY             PIC S9(9)     COMP-3.
003900     05  FILLER                        PIC X(30).
