000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PRODMNT.
000300 AUTHOR.        D C TRENT.
000400 INSTALLATION.  SHOPWARE SYSTEMS GROUP.
000500 DATE-WRITTEN.  09/02/93.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL.
000800******************************************************************
000900*                                                                *
001000*   MODULE NAME = PRODMNT                                       *
001100*                                                                *
001200*   DESCRIPTIVE NAME = PRODUCT CATALOG MAINTENANCE BATCH         *
001300*                                                                *
001400*   FUNCTION = BATCH MAINTENANCE OF THE PRODUCT MASTER VIA THE   *
001500*              INPUT PRODUCT-ACTIVITY-FILE.  ONE TRANSACTION     *
001600*              ADDS A NEW SKU, APPLIES A PARTIAL UPDATE TO AN     *
001700*              EXISTING SKU, OR SOFT-DELETES AN EXISTING SKU     *
001800*              (PROD-ACTIVE SET TO 'N' -- THE RECORD IS NEVER     *
001900*              REMOVED FROM THE MASTER).  SUPERSEDES THE OLD      *
002000*              COUNTER-TOP SKU CARD FILE -- SEE THE PRODUCT        *
002100*              CATALOG RULE BINDER FOR WHAT THIS RUN DOES NOT     *
002200*              COVER.                                             *
002300*                                                                *
002400*   INPUT  = PRODUCT-ACTIVITY-FILE (PRACTCPY), PRODUCT-FILE.     *
002500*   OUTPUT = PRODUCT-FILE-OUT, AUDIT-LOG-FILE.                   *
002600*                                                                *
002700*   NOTE   = THE PRODUCT MASTER IS LOADED ENTIRELY INTO A         *
002800*            WORKING-STORAGE TABLE KEPT IN ASCENDING SKU ORDER     *
002900*            AND REWRITTEN AT END OF RUN.  THIS SHOP'S COMPILE    *
003000*            HAS NO ISAM SUPPORT, SO AN EXISTING SKU IS FOUND BY   *
003100*            SEARCH ALL AND A NEW SKU IS INSERTED IN PLACE BY A    *
003200*            SERIAL SHIFT-UP OF THE TABLE ENTRIES ABOVE IT, SO     *
003300*            THE TABLE STAYS SORTED FOR THE NEXT SEARCH ALL AND    *
003400*            FOR THE FINAL REWRITE.  THIS PROGRAM IS THE ONLY      *
003500*            ONE IN THE SUITE THAT EVER INSERTS A NEW SKU --       *
003600*            ORDRPLC, INVRPLN AND LOYACCR ASSUME THE PRODUCT       *
003700*            TABLE THEY LOAD IS ALREADY COMPLETE.                  *
003800*                                                                *
003900******************************************************************
004000*   AMENDMENT HISTORY                                            *
004100*                                                                *
004200*   DATE       INIT  TICKET    DESCRIPTION                       *
004300*   ---------  ----  --------  --------------------------------  *
004400*   09/02/93   DCT   SHP-0119  ORIGINAL PROGRAM.  PRODUCT CATALOG  *
004500*                              MAINTENANCE (ADD/UPDATE/SOFT-       *
004600*                              DELETE) REPLACING MANUAL VSAM       *
004700*                              PATCH REQUESTS AGAINST PRODCPY.     *
004800*   11/30/98   JPK   SHP-0240  Y2K - RUN DATE NOW ACCEPTED AS A    *
004900*                              4-DIGIT CENTURY DATE.               *
005000*   11/02/05   MBO   SHP-0394  CONVERTED FROM THE OLD SINGLE-      *
005100*                              FIELD CHANGE-REQUEST LAYOUT TO THE  *
005200*                              NEW PRODUCT-ACTIVITY-FILE (PRACTCPY)*
005300*                              SO A PARTIAL UPDATE CAN CARRY A      *
005400*                              PER-FIELD SUPPLIED SWITCH INSTEAD    *
005500*                              OF FORCING EVERY FIELD ON EVERY      *
005600*                              TRANSACTION.                        *
005700*   02/14/07   TWS   SHP-0410  ADDED THE REJECTED-TRANSACTION       *
005800*                              COUNT TO THE RUN SUMMARY SO OPS      *
005900*                              CAN SPOT A BAD INPUT FILE WITHOUT    *
006000*                              GREPPING THE DISPLAY LOG.            *
006050*   04/04/11   RHM   SHP-0514  PROCEDURE DIVISION HEADER WAS        *
006060*                              MISSING -- COMPILER HAPPENED TO      *
006070*                              TOLERATE IT BUT THE LISTING DIDN'T   *
006080*                              MARK WHERE DATA ENDED AND LOGIC      *
006090*                              STARTED.  ADDED IT BACK.             *
006095*   04/18/11   RHM   SHP-0517  REWORDED THE SOFT-DELETE BANNER      *
006097*                              ABOVE 2300-PROCESS-DELETE -- IT WAS  *
006098*                              CITING A DOCUMENT NAME INSTEAD OF    *
006099*                              THE OPS DECISION ITSELF.             *
006100******************************************************************
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER.   IBM-370.
006500 OBJECT-COMPUTER.   IBM-370.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM.
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT PRODUCT-ACTIVITY-FILE  ASSIGN TO PRACTIN
007100            FILE STATUS IS WS-ACTIN-STATUS.
007200     SELECT PRODUCT-FILE           ASSIGN TO PRODIN
007300            FILE STATUS IS WS-PRODIN-STATUS.
007400     SELECT PRODUCT-FILE-OUT       ASSIGN TO PRODOUT
007500            FILE STATUS IS WS-PRODOUT-STATUS.
007600     SELECT AUDIT-LOG-FILE         ASSIGN TO AUDITOUT
007700            FILE STATUS IS WS-AUDIT-STATUS.
007800*****************************************************************
007900 DATA DIVISION.
008000 FILE SECTION.
008100*
008200 FD  PRODUCT-ACTIVITY-FILE
008300     RECORDING MODE IS F.
008400 COPY PRACTCPY.
008500*
008600 FD  PRODUCT-FILE
008700     RECORDING MODE IS F.
008800 COPY PRODCPY.
008900*
009000 FD  PRODUCT-FILE-OUT
009100     RECORDING MODE IS F.
009200 01  PRODUCT-REC-OUT               PIC X(1340).
009300*
009400 FD  AUDIT-LOG-FILE
009500     RECORDING MODE IS F.
009600 COPY AUDCPY.
009700*
009800*****************************************************************
009900 WORKING-STORAGE SECTION.
010000*****************************************************************
010010 01  FILLER                     PIC X(32) VALUE
010020        '* WORKING STORAGE BEGINS HERE *'.
010030*
010100 01  WS-FILE-STATUSES.
010200     05  WS-ACTIN-STATUS           PIC X(2) VALUE SPACES.
010300     05  WS-PRODIN-STATUS          PIC X(2) VALUE SPACES.
010400     05  WS-PRODOUT-STATUS         PIC X(2) VALUE SPACES.
010500     05  WS-AUDIT-STATUS           PIC X(2) VALUE SPACES.
010600     05  FILLER                    PIC X(4) VALUE SPACES.
010700*
010800 01  WS-SWITCHES.
010900     05  WS-ACTIN-EOF              PIC X    VALUE 'N'.
011000         88  WS-ACT-AT-EOF         VALUE 'Y'.
011100     05  WS-FOUND-SW               PIC X    VALUE 'N'.
011200         88  WS-WAS-FOUND          VALUE 'Y'.
011300     05  FILLER                    PIC X(6) VALUE SPACES.
011400*
011500 01  WS-RUN-DATE-AREA.
011600     05  WS-RUN-DATE-CCYYMMDD      PIC 9(8).
011800     05  WS-RUN-DATE-GRP REDEFINES WS-RUN-DATE-CCYYMMDD.
011900         10  WS-RUN-CCYY           PIC 9(4).
012000         10  WS-RUN-MM             PIC 9(2).
012100         10  WS-RUN-DD             PIC 9(2).
012150     05  FILLER                    PIC X(2) VALUE SPACES.
012200*
012300 01  WS-SKU-EDIT-AREA.
012400     05  WS-SKU-EDIT               PIC X(50).
012500     05  FILLER                    PIC X(10) VALUE SPACES.
012600 01  WS-SKU-EDIT-GRP REDEFINES WS-SKU-EDIT-AREA.
012700     05  WS-SKU-EDIT-FIRST20       PIC X(20).
012800     05  FILLER                    PIC X(40).
012900*
013000*****************************************************************
013100*    DUMP-DISPLAY EYECATCHER - THIS SHOP'S STANDARD RAW-COUNTERS *
013200*    DIAGNOSTIC, PRINTED AT TERMINATION SO OPS CAN CONFIRM THE    *
013300*    RUN TOTALS WITHOUT WAITING ON THE AUDIT LOG TO BE SCANNED.   *
013400*****************************************************************
013500 01  FILLER                     PIC X(32) VALUE
013600        '****** DUMP MSG ****************'.
013700*
013800 01  WS-COUNTERS.
013900     05  WS-ACTIVITIES-READ        PIC S9(5)  COMP VALUE 0.
014000     05  WS-ADDS-APPLIED           PIC S9(5)  COMP VALUE 0.
014100     05  WS-UPDATES-APPLIED        PIC S9(5)  COMP VALUE 0.
014200     05  WS-DELETES-APPLIED        PIC S9(5)  COMP VALUE 0.
014300     05  WS-REJECTED-CT            PIC S9(5)  COMP VALUE 0.
014400 01  WS-COUNTERS-GRP REDEFINES WS-COUNTERS.
014500     05  WS-COUNTERS-X             PIC X(10).
014600*
014700*****************************************************************
014800*    PRODUCT TABLE - LOADED FROM PRODUCT-FILE, KEPT SORTED BY     *
014900*    SKU.  2150-INSERT-PRODUCT IS THE ONLY PLACE A NEW ENTRY IS    *
015000*    ADDED, AND IT SHIFTS THE TABLE TO KEEP IT SORTED SO THE NEXT  *
015100*    SEARCH ALL AND THE FINAL REWRITE BOTH STAY VALID.             *
015200*****************************************************************
015300 01  WS-PRODUCT-TABLE.
015400     05  WS-PROD-COUNT             PIC S9(5) COMP VALUE 0.
015450     05  FILLER                    PIC X(3) VALUE SPACES.
015500     05  WS-PROD-ENTRY OCCURS 2000 TIMES
015600                       ASCENDING KEY IS WS-PROD-SKU
015700                       INDEXED BY PROD-IX.
015800         10  WS-PROD-SKU               PIC X(50).
015900         10  WS-PROD-NAME              PIC X(255).
016000         10  WS-PROD-DESCRIPTION        PIC X(1000).
016100         10  WS-PROD-PRICE              PIC S9(10)V99 COMP-3.
016200         10  WS-PROD-STOCK-QTY          PIC S9(9)     COMP-3.
016300         10  WS-PROD-ACTIVE             PIC X(1).
016400             88  WS-PROD-IS-ACTIVE      VALUE 'Y'.
016500*
016600*****************************************************************
016700*    HOLD AREA FOR THE ONE-ENTRY SHIFT DONE BY 2151-SHIFT-UP-ONE  *
016800*    WHEN A NEW SKU IS INSERTED ABOVE THE BOTTOM OF THE TABLE.     *
016900*****************************************************************
017000 01  WS-PROD-ENTRY-HOLD.
017100     05  WS-HOLD-SKU               PIC X(50).
017200     05  WS-HOLD-NAME              PIC X(255).
017300     05  WS-HOLD-DESCRIPTION       PIC X(1000).
017400     05  WS-HOLD-PRICE             PIC S9(10)V99 COMP-3.
017500     05  WS-HOLD-STOCK-QTY         PIC S9(9)     COMP-3.
017600     05  WS-HOLD-ACTIVE            PIC X(1).
017700     05  FILLER                    PIC X(10) VALUE SPACES.
017800*
017900 01  WS-INSERT-AREA.
018000     05  WS-INS-IX                 PIC S9(5) COMP VALUE 0.
018100     05  FILLER                    PIC X(4) VALUE SPACES.
018200*
018300 01  WS-AUDIT-OPERATION         PIC X(25)   VALUE SPACES.
018400 01  WS-AUDIT-ENTITY-TYPE       PIC X(50)   VALUE 'Product'.
018500 01  WS-AUDIT-ENTITY-ID         PIC 9(9)    COMP-3 VALUE 0.
018600 01  WS-AUDIT-DETAILS           PIC X(1000) VALUE SPACES.
018700*
018800*****************************************************************
018900 PROCEDURE DIVISION.
018950*****************************************************************
018960*
019000 0000-MAIN.
019100     PERFORM 1000-INITIALIZE    THRU 1000-EXIT.
019200     PERFORM 2000-MAIN-PROC     THRU 2000-EXIT
019300             UNTIL WS-ACT-AT-EOF.
019400     PERFORM 9000-TERMINATE     THRU 9000-EXIT.
019500     GOBACK.
019600*
019700 1000-INITIALIZE.
019800     ACCEPT WS-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD.
019900     OPEN INPUT  PRODUCT-ACTIVITY-FILE.
020000     OPEN INPUT  PRODUCT-FILE.
020100     OPEN OUTPUT PRODUCT-FILE-OUT.
020200     OPEN EXTEND AUDIT-LOG-FILE.
020300     IF WS-AUDIT-STATUS NOT = '00'
020400        OPEN OUTPUT AUDIT-LOG-FILE
020500     END-IF.
020600     PERFORM 1100-LOAD-PRODUCT-TBL THRU 1100-EXIT.
020700     PERFORM 1200-READ-ACTIVITY    THRU 1200-EXIT.
020800 1000-EXIT.
020900     EXIT.
021000*
021100 1100-LOAD-PRODUCT-TBL.
021200     READ PRODUCT-FILE
021300         AT END CONTINUE
021400     END-READ.
021500     PERFORM 1110-LOAD-ONE-PRODUCT THRU 1110-EXIT
021600             UNTIL WS-PRODIN-STATUS = '10'.
021700 1100-EXIT.
021800     EXIT.
021900 1110-LOAD-ONE-PRODUCT.
022000     ADD 1 TO WS-PROD-COUNT.
022100     MOVE PROD-SKU          TO WS-PROD-SKU(WS-PROD-COUNT).
022200     MOVE PROD-NAME         TO WS-PROD-NAME(WS-PROD-COUNT).
022300     MOVE PROD-DESCRIPTION  TO WS-PROD-DESCRIPTION(WS-PROD-COUNT).
022400     MOVE PROD-PRICE        TO WS-PROD-PRICE(WS-PROD-COUNT).
022500     MOVE PROD-STOCK-QTY    TO WS-PROD-STOCK-QTY(WS-PROD-COUNT).
022600     MOVE PROD-ACTIVE       TO WS-PROD-ACTIVE(WS-PROD-COUNT).
022700     READ PRODUCT-FILE
022800         AT END CONTINUE
022900     END-READ.
023000 1110-EXIT.
023100     EXIT.
023200*
023300 1200-READ-ACTIVITY.
023400     READ PRODUCT-ACTIVITY-FILE
023500         AT END
023600             MOVE 'Y' TO WS-ACTIN-EOF
023700     END-READ.
023800 1200-EXIT.
023900     EXIT.
024000*
024100*****************************************************************
024200*    ONE ACTIVITY TRANSACTION - ROUTE BY PACT-ACTION-TYPE         *
024300*****************************************************************
024400 2000-MAIN-PROC.
024500     ADD 1 TO WS-ACTIVITIES-READ.
024600     EVALUATE TRUE
024700         WHEN PACT-IS-ADD
024800             PERFORM 2100-PROCESS-ADD    THRU 2100-EXIT
024900         WHEN PACT-IS-UPDATE
025000             PERFORM 2200-PROCESS-UPDATE THRU 2200-EXIT
025100         WHEN PACT-IS-DELETE
025200             PERFORM 2300-PROCESS-DELETE THRU 2300-EXIT
025300         WHEN OTHER
025400             ADD 1 TO WS-REJECTED-CT
025500     END-EVALUATE.
025600     PERFORM 1200-READ-ACTIVITY THRU 1200-EXIT.
025700 2000-EXIT.
025800     EXIT.
025900*
026000*****************************************************************
026100*    ADD - SKU MUST NOT ALREADY BE ON THE TABLE                  *
026200*****************************************************************
026300 2100-PROCESS-ADD.
026400     MOVE 'N' TO WS-FOUND-SW.
026500     SEARCH ALL WS-PROD-ENTRY
026600         WHEN WS-PROD-SKU(PROD-IX) = PACT-SKU
026700             MOVE 'Y' TO WS-FOUND-SW
026800     END-SEARCH.
026900     IF WS-WAS-FOUND
027000         ADD 1 TO WS-REJECTED-CT
027100         GO TO 2100-EXIT
027200     END-IF.
027300     PERFORM 2150-INSERT-PRODUCT THRU 2150-EXIT.
027400     ADD 1 TO WS-ADDS-APPLIED.
027500     MOVE WS-AUD-PRODUCT-CREATED TO WS-AUDIT-OPERATION.
027600     MOVE PACT-SKU               TO WS-SKU-EDIT.
027700     STRING 'PRODUCT ADDED - SKU ' WS-SKU-EDIT-FIRST20
027800             DELIMITED BY SIZE
027900            INTO WS-AUDIT-DETAILS.
028000     PERFORM 8900-WRITE-AUDIT-RECORD THRU 8900-EXIT.
028100 2100-EXIT.
028200     EXIT.
028300*
028400*****************************************************************
028500*    INSERT A NEW ENTRY AT THE BOTTOM OF THE TABLE, THEN SHIFT    *
028600*    IT UP (INSERTION-SORT STYLE) UNTIL IT IS AHEAD OF THE FIRST  *
028700*    ENTRY ITS SKU SORTS AFTER.  KEEPS THE TABLE ASCENDING BY     *
028800*    SKU FOR SEARCH ALL AND FOR THE FINAL MASTER REWRITE.         *
028900*****************************************************************
029000 2150-INSERT-PRODUCT.
029100     ADD 1 TO WS-PROD-COUNT.
029200     MOVE PACT-SKU              TO WS-PROD-SKU(WS-PROD-COUNT).
029300     MOVE SPACES                TO WS-PROD-NAME(WS-PROD-COUNT)
029400                                    WS-PROD-DESCRIPTION(WS-PROD-COUNT).
029500     MOVE 0                     TO WS-PROD-PRICE(WS-PROD-COUNT)
029600                                    WS-PROD-STOCK-QTY(WS-PROD-COUNT).
029700     MOVE 'Y'                   TO WS-PROD-ACTIVE(WS-PROD-COUNT).
029800     IF PACT-NAME-SUPPLIED
029900         MOVE PACT-NAME         TO WS-PROD-NAME(WS-PROD-COUNT)
030000     END-IF.
030100     IF PACT-DESCRIPTION-SUPPLIED
030200         MOVE PACT-DESCRIPTION  TO WS-PROD-DESCRIPTION(WS-PROD-COUNT)
030300     END-IF.
030400     IF PACT-PRICE-SUPPLIED
030500         MOVE PACT-PRICE        TO WS-PROD-PRICE(WS-PROD-COUNT)
030600     END-IF.
030700     IF PACT-STOCK-QTY-SUPPLIED
030800         MOVE PACT-STOCK-QTY    TO WS-PROD-STOCK-QTY(WS-PROD-COUNT)
030900     END-IF.
031000     MOVE WS-PROD-COUNT TO WS-INS-IX.
031100     PERFORM 2151-SHIFT-UP-ONE THRU 2151-EXIT
031200             UNTIL WS-INS-IX = 1
031300                OR WS-PROD-SKU(WS-INS-IX - 1) <=
031400                   WS-PROD-SKU(WS-INS-IX).
031500 2150-EXIT.
031600     EXIT.
031700 2151-SHIFT-UP-ONE.
031800     MOVE WS-PROD-SKU(WS-INS-IX)           TO WS-HOLD-SKU.
031900     MOVE WS-PROD-NAME(WS-INS-IX)          TO WS-HOLD-NAME.
032000     MOVE WS-PROD-DESCRIPTION(WS-INS-IX)   TO WS-HOLD-DESCRIPTION.
032100     MOVE WS-PROD-PRICE(WS-INS-IX)         TO WS-HOLD-PRICE.
032200     MOVE WS-PROD-STOCK-QTY(WS-INS-IX)     TO WS-HOLD-STOCK-QTY.
032300     MOVE WS-PROD-ACTIVE(WS-INS-IX)        TO WS-HOLD-ACTIVE.
032400     MOVE WS-PROD-SKU(WS-INS-IX - 1)
032500             TO WS-PROD-SKU(WS-INS-IX).
032600     MOVE WS-PROD-NAME(WS-INS-IX - 1)
032700             TO WS-PROD-NAME(WS-INS-IX).
032800     MOVE WS-PROD-DESCRIPTION(WS-INS-IX - 1)
032900             TO WS-PROD-DESCRIPTION(WS-INS-IX).
033000     MOVE WS-PROD-PRICE(WS-INS-IX - 1)
033100             TO WS-PROD-PRICE(WS-INS-IX).
033200     MOVE WS-PROD-STOCK-QTY(WS-INS-IX - 1)
033300             TO WS-PROD-STOCK-QTY(WS-INS-IX).
033400     MOVE WS-PROD-ACTIVE(WS-INS-IX - 1)
033500             TO WS-PROD-ACTIVE(WS-INS-IX).
033600     MOVE WS-HOLD-SKU         TO WS-PROD-SKU(WS-INS-IX - 1).
033700     MOVE WS-HOLD-NAME        TO WS-PROD-NAME(WS-INS-IX - 1).
033800     MOVE WS-HOLD-DESCRIPTION TO WS-PROD-DESCRIPTION(WS-INS-IX - 1).
033900     MOVE WS-HOLD-PRICE       TO WS-PROD-PRICE(WS-INS-IX - 1).
034000     MOVE WS-HOLD-STOCK-QTY   TO WS-PROD-STOCK-QTY(WS-INS-IX - 1).
034100     MOVE WS-HOLD-ACTIVE      TO WS-PROD-ACTIVE(WS-INS-IX - 1).
034200     SUBTRACT 1 FROM WS-INS-IX.
034300 2151-EXIT.
034400     EXIT.
034500*
034600*****************************************************************
034700*    UPDATE - PARTIAL.  ONLY A FIELD WHOSE -SW IS 'Y' ON THE      *
034800*    TRANSACTION OVERWRITES THE MASTER; EVERY OTHER FIELD IS      *
034900*    LEFT EXACTLY AS IT WAS.                                      *
035000*****************************************************************
035100 2200-PROCESS-UPDATE.
035200     MOVE 'N' TO WS-FOUND-SW.
035300     SEARCH ALL WS-PROD-ENTRY
035400         WHEN WS-PROD-SKU(PROD-IX) = PACT-SKU
035500             MOVE 'Y' TO WS-FOUND-SW
035600     END-SEARCH.
035700     IF NOT WS-WAS-FOUND
035800         ADD 1 TO WS-REJECTED-CT
035900         GO TO 2200-EXIT
036000     END-IF.
036100     IF PACT-NAME-SUPPLIED
036200         MOVE PACT-NAME         TO WS-PROD-NAME(PROD-IX)
036300     END-IF.
036400     IF PACT-DESCRIPTION-SUPPLIED
036500         MOVE PACT-DESCRIPTION  TO WS-PROD-DESCRIPTION(PROD-IX)
036600     END-IF.
036700     IF PACT-PRICE-SUPPLIED
036800         MOVE PACT-PRICE        TO WS-PROD-PRICE(PROD-IX)
036900     END-IF.
037000     IF PACT-STOCK-QTY-SUPPLIED
037100         MOVE PACT-STOCK-QTY    TO WS-PROD-STOCK-QTY(PROD-IX)
037200     END-IF.
037300     ADD 1 TO WS-UPDATES-APPLIED.
037400     MOVE WS-AUD-PRODUCT-UPDATED TO WS-AUDIT-OPERATION.
037500     MOVE PACT-SKU               TO WS-SKU-EDIT.
037600     STRING 'PRODUCT UPDATED - SKU ' WS-SKU-EDIT-FIRST20
037700             DELIMITED BY SIZE
037800            INTO WS-AUDIT-DETAILS.
037900     PERFORM 8900-WRITE-AUDIT-RECORD THRU 8900-EXIT.
038000 2200-EXIT.
038100     EXIT.
038200*
038300*****************************************************************
038400*    DELETE - SOFT.  PROD-ACTIVE IS SET TO 'N'; THE ENTRY STAYS   *
038500*    ON THE TABLE AND IS WRITTEN BACK ON THE FINAL REWRITE.  THIS *
038600*    IS MECHANICALLY AN UPDATE TO THE ACTIVE FLAG, SO IT AUDITS   *
038700*    AS PRODUCT_UPDATED -- THE ENUMERATION IN REFCPY HAS NO       *
038800*    SEPARATE PRODUCT_DELETED OPERATION -- OPS DECIDED A SOFT     *
038850*    DELETE IS MECHANICALLY AN UPDATE.                            *
038900*****************************************************************
039000 2300-PROCESS-DELETE.
039100     MOVE 'N' TO WS-FOUND-SW.
039200     SEARCH ALL WS-PROD-ENTRY
039300         WHEN WS-PROD-SKU(PROD-IX) = PACT-SKU
039400             MOVE 'Y' TO WS-FOUND-SW
039500     END-SEARCH.
039600     IF NOT WS-WAS-FOUND
039700         ADD 1 TO WS-REJECTED-CT
039800         GO TO 2300-EXIT
039900     END-IF.
040000     MOVE 'N' TO WS-PROD-ACTIVE(PROD-IX).
040100     ADD 1 TO WS-DELETES-APPLIED.
040200     MOVE WS-AUD-PRODUCT-UPDATED TO WS-AUDIT-OPERATION.
040300     MOVE PACT-SKU               TO WS-SKU-EDIT.
040400     STRING 'PRODUCT SOFT-DELETED - SKU ' WS-SKU-EDIT-FIRST20
040500             DELIMITED BY SIZE
040600            INTO WS-AUDIT-DETAILS.
040700     PERFORM 8900-WRITE-AUDIT-RECORD THRU 8900-EXIT.
040800 2300-EXIT.
040900     EXIT.
041000*
041100 8900-WRITE-AUDIT-RECORD.
041200     MOVE WS-RUN-DATE-CCYYMMDD TO AUD-RUN-DATE.
041300     MOVE WS-AUDIT-OPERATION   TO AUD-OPERATION.
041400     MOVE WS-AUDIT-ENTITY-TYPE TO AUD-ENTITY-TYPE.
041500     MOVE WS-AUDIT-ENTITY-ID   TO AUD-ENTITY-ID.
041600     MOVE WS-AUDIT-DETAILS     TO AUD-DETAILS.
041700     WRITE AUDIT-LOG-RECORD.
041800     MOVE SPACES TO WS-AUDIT-DETAILS.
041900 8900-EXIT.
042000     EXIT.
042100*
042200 9000-TERMINATE.
042300     PERFORM 9100-WRITE-PRODUCT-OUT THRU 9100-EXIT
042400             VARYING PROD-IX FROM 1 BY 1
042500             UNTIL PROD-IX > WS-PROD-COUNT.
042600     CLOSE PRODUCT-ACTIVITY-FILE PRODUCT-FILE PRODUCT-FILE-OUT
042700           AUDIT-LOG-FILE.
042800     DISPLAY 'PRODMNT COMPLETE - ACTIVITIES READ: '
042900             WS-ACTIVITIES-READ
043000             ' ADDS: ' WS-ADDS-APPLIED
043100             ' UPDATES: ' WS-UPDATES-APPLIED
043200             ' DELETES: ' WS-DELETES-APPLIED
043300             ' REJECTED: ' WS-REJECTED-CT.
043400     DISPLAY 'PRODMNT COUNTERS RAW - ' WS-COUNTERS-GRP.
043500 9000-EXIT.
043600     EXIT.
043700*
043800 9100-WRITE-PRODUCT-OUT.
043900     MOVE WS-PROD-SKU(PROD-IX)         TO PROD-SKU.
044000     MOVE WS-PROD-NAME(PROD-IX)        TO PROD-NAME.
044100     MOVE WS-PROD-DESCRIPTION(PROD-IX) TO PROD-DESCRIPTION.
044200     MOVE WS-PROD-PRICE(PROD-IX)       TO PROD-PRICE.
044300     MOVE WS-PROD-STOCK-QTY(PROD-IX)   TO PROD-STOCK-QTY.
044400     MOVE WS-PROD-ACTIVE(PROD-IX)      TO PROD-ACTIVE.
044500     WRITE PRODUCT-REC-OUT FROM PRODUCT-RECORD.
044600 9100-EXIT.
044700     EXIT.
