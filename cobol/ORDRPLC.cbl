000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ORDRPLC.
000300 AUTHOR.        R H MAXWELL.
000400 INSTALLATION.  SHOPWARE SYSTEMS GROUP.
000500 DATE-WRITTEN.  04/03/92.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL.
000800******************************************************************
000900*                                                                *
001000*   MODULE NAME = ORDRPLC                                       *
001100*                                                                *
001200*   DESCRIPTIVE NAME = ORDER PLACEMENT AND CANCELLATION BATCH    *
001300*                                                                *
001400*   FUNCTION = READS THE ORDER-REQUEST-FILE (ONE TRANSACTION     *
001500*              PER NEW ORDER OR CANCEL REQUEST) AND APPLIES IT   *
001600*              AGAINST THE PRODUCT, CUSTOMER, ORDER, ORDER-ITEM  *
001700*              AND PAYMENT MASTERS.  SUPERSEDES THE OLD MANUAL   *
001800*              ORDER DESK -- SEE THE ORDER-PROCESSING RULE       *
001900*              BINDER FOR WHAT THIS RUN IS NOT RESPONSIBLE FOR.  *
002000*                                                                *
002100*   INPUT  = ORDER-REQUEST-FILE (TRANREC), PRODUCT-FILE,         *
002200*            CUSTOMER-FILE, ORDER-FILE, ORDER-ITEM-FILE,         *
002300*            PAYMENT-FILE, DISCOUNT-TIER-FILE.                   *
002400*   OUTPUT = PRODUCT-FILE-OUT, CUSTOMER-FILE-OUT, ORDER-FILE-OUT, *
002500*            ORDER-ITEM-FILE-OUT, PAYMENT-FILE-OUT,              *
002600*            IDEMPOTENCY-FILE, AUDIT-LOG-FILE.                   *
002700*                                                                *
002800*   NOTE = MASTERS ARE LOADED ENTIRELY INTO WORKING STORAGE      *
002900*          TABLES AND REWRITTEN AT END OF RUN.  THIS SHOP'S      *
003000*          COMPILE HAS NO ISAM SUPPORT, SO ALL LOOKUPS BY SKU,    *
003100*          EMAIL OR ORDER ID ARE SEARCH ALL AGAINST A SORTED      *
003200*          TABLE, OR A SERIAL SEARCH WHERE THE TABLE IS NOT      *
003300*          SORTED ON THAT FIELD (SEE WORKING-STORAGE REMARKS).   *
003400*                                                                *
003500******************************************************************
003600*   AMENDMENT HISTORY                                            *
003700*                                                                *
003800*   DATE       INIT  TICKET    DESCRIPTION                       *
003900*   ---------  ----  --------  --------------------------------  *
004000*   04/03/92   RHM   SHP-0015  ORIGINAL PROGRAM (NEW ORDER ONLY). *
004100*   01/11/96   DCT   SHP-0156  ADDED CXL TRANSACTION TYPE AND     *
004200*                              ORDER CANCELLATION LOGIC.          *
004300*   06/30/97   DCT   SHP-0198  DISCOUNT TIERS MOVED OUT OF        *
004400*                              HARD-CODED VALUES INTO THE NEW     *
004500*                              DISCOUNT-TIER-FILE.                *
004600*   11/30/98   JPK   SHP-0240  Y2K - RUN DATE NOW ACCEPTED AS A   *
004700*                              4-DIGIT CENTURY DATE.              *
004800*   08/09/03   MBO   SHP-0360  PAYMENT RETRY COUNTER AND VOID     *
004900*                              LOGIC REWRITTEN TO MATCH THE NEW   *
005000*                              2-ATTEMPT AUTHORIZER CONTRACT.     *
005100*   02/14/07   TWS   SHP-0415  STOCK DECREMENTS NOW UNWOUND ON A  *
005200*                              FAILED ORDER INSTEAD OF LEAVING    *
005300*                              THE PRODUCT MASTER SHORT.          *
005350*   03/14/11   RHM   SHP-0360  RE-OPENED -- 2800-AUTHORIZE-PAYMENT *
005360*                              WAS STILL AUTHORIZING EVERY ORDER   *
005370*                              UNCONDITIONALLY, SO PAY-STAT-FAILED *
005380*                              COULD NEVER BE SET.  PARA 2810 NOW  *
005390*                              ACTUALLY DRIVES THE RETRY COUNTER   *
005395*                              AND THE FAILED STATUS.              *
005396*   04/04/11   RHM   SHP-0360  WS-PAY-OUTCOME WAS LEFT OVER FROM    *
005397*                              THE PRIOR ORDER GOING INTO 2800, SO  *
005398*                              A STALE SUCCESS OR DECLINE COULD     *
005399*                              SKIP 2810 FOR THE NEXT ORDER.  NOW   *
005400*                              RESET BEFORE THE LOOP.               *
005450*   04/18/11   RHM   SHP-0360  A SUCCESSFUL RETRY LEFT THE OLD       *
005460*                              DECLINE MESSAGE SITTING IN PAY-      *
005470*                              ERROR-MSG EVEN THOUGH THE ORDER       *
005480*                              CAME BACK AUTHORIZED.  CLEARED IT     *
005490*                              IN THE SUCCESS BRANCH.                *
005500*   04/18/11   RHM   SHP-0515  ADDED THE RUN-TOTAL DOLLARS/CENTS     *
005510*                              RAW DIAGNOSTIC DUMP AT TERMINATION,   *
005520*                              SAME IDEA AS THE COUNTERS DUMP ON     *
005530*                              THE REPORT PROGRAM.                   *
005700******************************************************************
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER.   IBM-370.
006100 OBJECT-COMPUTER.   IBM-370.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT ORDER-REQUEST-FILE   ASSIGN TO OREQIN
006700            FILE STATUS IS WS-OREQ-STATUS.
006800     SELECT PRODUCT-FILE         ASSIGN TO PRODIN
006900            FILE STATUS IS WS-PRODIN-STATUS.
007000     SELECT PRODUCT-FILE-OUT     ASSIGN TO PRODOUT
007100            FILE STATUS IS WS-PRODOUT-STATUS.
007200     SELECT CUSTOMER-FILE        ASSIGN TO CUSTIN
007300            FILE STATUS IS WS-CUSTIN-STATUS.
007400     SELECT CUSTOMER-FILE-OUT    ASSIGN TO CUSTOUT
007500            FILE STATUS IS WS-CUSTOUT-STATUS.
007600     SELECT ORDER-FILE           ASSIGN TO ORDRIN
007700            FILE STATUS IS WS-ORDRIN-STATUS.
007800     SELECT ORDER-FILE-OUT       ASSIGN TO ORDROUT
007900            FILE STATUS IS WS-ORDROUT-STATUS.
008000     SELECT ORDER-ITEM-FILE      ASSIGN TO ITEMIN
008100            FILE STATUS IS WS-ITEMIN-STATUS.
008200     SELECT ORDER-ITEM-FILE-OUT  ASSIGN TO ITEMOUT
008300            FILE STATUS IS WS-ITEMOUT-STATUS.
008400     SELECT PAYMENT-FILE         ASSIGN TO PAYIN
008500            FILE STATUS IS WS-PAYIN-STATUS.
008600     SELECT PAYMENT-FILE-OUT     ASSIGN TO PAYOUT
008700            FILE STATUS IS WS-PAYOUT-STATUS.
008800     SELECT DISCOUNT-TIER-FILE   ASSIGN TO TIERIN
008900            FILE STATUS IS WS-TIERIN-STATUS.
009000     SELECT IDEMPOTENCY-FILE     ASSIGN TO IDEMPOUT
009100            FILE STATUS IS WS-IDEMP-STATUS.
009200     SELECT AUDIT-LOG-FILE       ASSIGN TO AUDITOUT
009300            FILE STATUS IS WS-AUDIT-STATUS.
009400*****************************************************************
009500 DATA DIVISION.
009600 FILE SECTION.
009700*
009800 FD  ORDER-REQUEST-FILE
009900     RECORDING MODE IS F.
010000 COPY TRANREC.
010100*
010200 FD  PRODUCT-FILE
010300     RECORDING MODE IS F.
010400 COPY PRODCPY.
010500*
010600 FD  PRODUCT-FILE-OUT
010700     RECORDING MODE IS F.
010800 01  PRODUCT-REC-OUT               PIC X(1340).
010900*
011000 FD  CUSTOMER-FILE
011100     RECORDING MODE IS F.
011200 COPY CUSTCOPY REPLACING ==:TAG:== BY ==CUST==.
011300*
011400 FD  CUSTOMER-FILE-OUT
011500     RECORDING MODE IS F.
011600 01  CUSTOMER-REC-OUT              PIC X(480).
011700*
011800 FD  ORDER-FILE
011900     RECORDING MODE IS F.
012000 COPY ORDRCPY.
012100*
012200 FD  ORDER-FILE-OUT
012300     RECORDING MODE IS F.
012400 01  ORDER-REC-OUT                 PIC X(160).
012500*
012600 FD  ORDER-ITEM-FILE
012700     RECORDING MODE IS F.
012800 COPY ITEMCPY.
012900*
013000 FD  ORDER-ITEM-FILE-OUT
013100     RECORDING MODE IS F.
013200 01  ITEM-REC-OUT                  PIC X(340).
013300*
013400 FD  PAYMENT-FILE
013500     RECORDING MODE IS F.
013600 COPY PAYCPY.
013700*
013800 FD  PAYMENT-FILE-OUT
013900     RECORDING MODE IS F.
014000 01  PAYMENT-REC-OUT               PIC X(645).
014100*
014200 FD  DISCOUNT-TIER-FILE
014300     RECORDING MODE IS F.
014400 COPY TIERCPY.
014500*
014600 FD  IDEMPOTENCY-FILE
014700     RECORDING MODE IS F.
014800 COPY IDEMPCPY.
014900*
015000 FD  AUDIT-LOG-FILE
015100     RECORDING MODE IS F.
015200 COPY AUDCPY.
015300*
015400*****************************************************************
015500 WORKING-STORAGE SECTION.
015600*****************************************************************
015700*
015800 01  WS-FILE-STATUSES.
015900     05  WS-OREQ-STATUS            PIC X(2) VALUE SPACES.
016000     05  WS-PRODIN-STATUS          PIC X(2) VALUE SPACES.
016100     05  WS-PRODOUT-STATUS         PIC X(2) VALUE SPACES.
016200     05  WS-CUSTIN-STATUS          PIC X(2) VALUE SPACES.
016300     05  WS-CUSTOUT-STATUS         PIC X(2) VALUE SPACES.
016400     05  WS-ORDRIN-STATUS          PIC X(2) VALUE SPACES.
016500     05  WS-ORDROUT-STATUS         PIC X(2) VALUE SPACES.
016600     05  WS-ITEMIN-STATUS          PIC X(2) VALUE SPACES.
016700     05  WS-ITEMOUT-STATUS         PIC X(2) VALUE SPACES.
016800     05  WS-PAYIN-STATUS           PIC X(2) VALUE SPACES.
016900     05  WS-PAYOUT-STATUS          PIC X(2) VALUE SPACES.
017000     05  WS-TIERIN-STATUS          PIC X(2) VALUE SPACES.
017100     05  WS-IDEMP-STATUS           PIC X(2) VALUE SPACES.
017200     05  WS-AUDIT-STATUS           PIC X(2) VALUE SPACES.
017250     05  FILLER                    PIC X(8) VALUE SPACES.
017300*
017400 01  WS-SWITCHES.
017500     05  WS-OREQ-EOF               PIC X    VALUE 'N'.
017600         88  OREQ-AT-EOF           VALUE 'Y'.
017700     05  WS-ORDER-FAILED           PIC X    VALUE 'N'.
017800         88  ORDER-HAS-FAILED      VALUE 'Y'.
017900     05  WS-DUP-ORDER-FOUND        PIC X    VALUE 'N'.
018000         88  DUP-ORDER-EXISTS      VALUE 'Y'.
018100     05  WS-FOUND-SW               PIC X    VALUE 'N'.
018200         88  WS-WAS-FOUND          VALUE 'Y'.
018250     05  FILLER                    PIC X(6) VALUE SPACES.
018300*
018400 01  WS-RUN-DATE-AREA.
018500     05  WS-RUN-DATE-CCYYMMDD      PIC 9(8).
018600     05  WS-RUN-DATE-GRP REDEFINES WS-RUN-DATE-CCYYMMDD.
018700         10  WS-RUN-CCYY           PIC 9(4).
018800         10  WS-RUN-MM             PIC 9(2).
018900         10  WS-RUN-DD             PIC 9(2).
018950     05  FILLER                    PIC X(2) VALUE SPACES.
019000*
019100*****************************************************************
019200*    PRODUCT TABLE - LOADED FROM PRODUCT-FILE, SORTED BY SKU AS   *
019300*    SHIPPED.  SEARCH ALL IS SAFE BECAUSE NO NEW SKU IS EVER      *
019400*    INSERTED BY THIS PROGRAM (PRODMNT OWNS SKU CREATION).        *
019500*****************************************************************
019600 01  WS-PRODUCT-TABLE.
019700     05  WS-PROD-COUNT             PIC S9(5) COMP VALUE 0.
019750     05  FILLER                    PIC X(3) VALUE SPACES.
019800     05  WS-PROD-ENTRY OCCURS 2000 TIMES
019900                       ASCENDING KEY IS WS-PROD-SKU
020000                       INDEXED BY PROD-IX.
020100         10  WS-PROD-SKU               PIC X(50).
020200         10  WS-PROD-NAME              PIC X(255).
020300         10  WS-PROD-DESCRIPTION        PIC X(1000).
020400         10  WS-PROD-PRICE              PIC S9(10)V99 COMP-3.
020500         10  WS-PROD-STOCK-QTY          PIC S9(9)     COMP-3.
020600         10  WS-PROD-ACTIVE             PIC X(1).
020700             88  WS-PROD-IS-ACTIVE      VALUE 'Y'.
020800*
020900*****************************************************************
021000*    CUSTOMER TABLE - SERIAL SEARCH ONLY.  NEW CUSTOMERS ARE      *
021300*    APPENDED AT WS-CUST-COUNT + 1 SO THE TABLE IS NOT KEPT       *
021400*    SORTED BY E-MAIL AFTER THE FIRST INSERT.                     *
021500*****************************************************************
021600 01  WS-CUSTOMER-TABLE.
021700     05  WS-CUST-COUNT             PIC S9(5) COMP VALUE 0.
021750     05  FILLER                    PIC X(3) VALUE SPACES.
021800     05  WS-CUST-ENTRY OCCURS 5000 TIMES
021900                       INDEXED BY CUST-IX.
022000         10  WS-CUST-ID                PIC 9(9)  COMP-3.
022100         10  WS-CUST-EMAIL             PIC X(255).
022200         10  WS-CUST-FIRST-NAME        PIC X(100).
022300         10  WS-CUST-LAST-NAME         PIC X(100).
022400         10  WS-CUST-LOYALTY-PTS       PIC S9(9) COMP-3.
022500     05  WS-NEXT-CUST-ID           PIC 9(9)  COMP-3 VALUE 0.
022600*
022700*****************************************************************
022800*    ORDER TABLE - APPENDED IN ASCENDING ORDER-ID SEQUENCE AS     *
022900*    NEW ORDERS ARE GENERATED, SO SEARCH ALL BY ORDER-ID IS       *
023000*    SAFE; THE IDEMPOTENCY-KEY FIELD IS SCANNED SERIALLY SINCE    *
023100*    THE TABLE IS NOT SORTED ON THAT FIELD.                       *
023200*****************************************************************
023300 01  WS-ORDER-TABLE.
023400     05  WS-ORD-COUNT              PIC S9(5) COMP VALUE 0.
023420     05  WS-RUN-TOTAL-AMT          PIC S9(12)V99 COMP-3 VALUE 0.
023450     05  FILLER                    PIC X(3) VALUE SPACES.
023500     05  WS-ORD-ENTRY OCCURS 20000 TIMES
023600                      ASCENDING KEY IS WS-ORD-ID
023700                      INDEXED BY ORD-IX.
023800         10  WS-ORD-ID                 PIC 9(9)      COMP-3.
023900         10  WS-ORD-CUST-ID            PIC 9(9)      COMP-3.
024000         10  WS-ORD-STATUS             PIC X(9).
024100             88  WS-ORD-PENDING        VALUE 'PENDING'.
024200             88  WS-ORD-PAID           VALUE 'PAID'.
024300             88  WS-ORD-SHIPPED        VALUE 'SHIPPED'.
024400             88  WS-ORD-CANCELLED      VALUE 'CANCELLED'.
024500         10  WS-ORD-IDEMP-KEY          PIC X(100).
024600         10  WS-ORD-SUBTOTAL           PIC S9(10)V99 COMP-3.
024700         10  WS-ORD-DISCOUNT-AMT       PIC S9(10)V99 COMP-3.
024800         10  WS-ORD-TOTAL              PIC S9(10)V99 COMP-3.
024900         10  WS-ORD-ITEM-COUNT         PIC S9(4)     COMP-3.
025000         10  WS-ORD-CREATED-DATE       PIC 9(8).
025100     05  WS-NEXT-ORD-ID            PIC 9(9)      COMP-3 VALUE 0.
025200*
025300*****************************************************************
025400*    ORDER-ITEM TABLE - NOT UNIQUE BY ANY FIELD, SERIAL SEARCH    *
025500*    ONLY, GROUPED BY ORDER-ID AS WRITTEN.                        *
025600*****************************************************************
025700 01  WS-ITEM-TABLE.
025800     05  WS-ITEM-COUNT             PIC S9(7) COMP VALUE 0.
025850     05  FILLER                    PIC X(3) VALUE SPACES.
025900     05  WS-ITEM-ENTRY OCCURS 50000 TIMES
026000                       INDEXED BY ITEM-IX.
026100         10  WS-ITEM-ORD-ID            PIC 9(9)      COMP-3.
026200         10  WS-ITEM-PROD-SKU          PIC X(50).
026300         10  WS-ITEM-PROD-NAME         PIC X(255).
026400         10  WS-ITEM-QTY               PIC S9(9)     COMP-3.
026500         10  WS-ITEM-UNIT-PRICE        PIC S9(10)V99 COMP-3.
026600         10  WS-ITEM-SUBTOTAL          PIC S9(10)V99 COMP-3.
026700*
026800*****************************************************************
026900*    PAYMENT TABLE - APPENDED IN ASCENDING ORDER-ID SEQUENCE,     *
027000*    SAME SAFETY AS THE ORDER TABLE ABOVE.                        *
027100*****************************************************************
027200 01  WS-PAYMENT-TABLE.
027300     05  WS-PAY-COUNT              PIC S9(5) COMP VALUE 0.
027350     05  FILLER                    PIC X(3) VALUE SPACES.
027400     05  WS-PAY-ENTRY OCCURS 20000 TIMES
027500                      ASCENDING KEY IS WS-PAY-ORD-ID
027600                      INDEXED BY PAY-IX.
027700         10  WS-PAY-ORD-ID             PIC 9(9)      COMP-3.
027800         10  WS-PAY-STATUS             PIC X(10).
027900             88  WS-PAY-PENDING        VALUE 'PENDING'.
028000             88  WS-PAY-AUTHORIZED     VALUE 'AUTHORIZED'.
028100             88  WS-PAY-FAILED         VALUE 'FAILED'.
028200             88  WS-PAY-VOIDED         VALUE 'VOIDED'.
028300         10  WS-PAY-AMOUNT             PIC S9(10)V99 COMP-3.
028400         10  WS-PAY-AUTH-ID            PIC X(100).
028500         10  WS-PAY-RETRY-COUNT        PIC S9(2)     COMP-3.
028600         10  WS-PAY-ERROR-MSG          PIC X(500).
028700*
028800 01  WS-TIER-TABLE.
028900     05  WS-TIER-ENTRY OCCURS 3 TIMES INDEXED BY TIER-IX.
029000         10  WS-TIER-THRESHOLD         PIC S9(10)V99 COMP-3.
029100         10  WS-TIER-RATE              PIC S9V9999   COMP-3.
029200*
029300*****************************************************************
029400*    PER-ORDER STAGING AREA - THIS IS WHERE A REDEFINES OF THE    *
029500*    SAME BYTES IS USED TO GET AT THE ORDER-ID BOTH AS PACKED     *
029600*    COMP-3 (FOR THE MASTER TABLES) AND AS A DISPLAY STRING       *
029700*    (FOR THE "AUTH-nnnnnnnnn" AUTHORIZATION ID WE SYNTHESIZE).   *
029800*****************************************************************
029900 01  WS-ORD-ID-DISPLAY-AREA.
030000     05  WS-ORD-ID-EDIT            PIC 9(9).
030100     05  WS-ORD-ID-EDIT-X REDEFINES WS-ORD-ID-EDIT
030200                                   PIC X(9).
030250     05  FILLER                    PIC X(6) VALUE SPACES.
030260*
030270*****************************************************************
030275*    SAME TRICK ON THE ORDER TOTAL -- SPLIT INTO WHOLE-DOLLAR     *
030280*    AND CENTS SUBFIELDS FOR THE RAW DIAGNOSTIC DUMP AT RUN END   *
030285*    (SEE 9000-TERMINATE), SAME AS THE COUNTERS DUMP ON ORDRPT.   *
030290*****************************************************************
030292 01  WS-ORD-TOTAL-DISPLAY-AREA.
030294     05  WS-ORD-TOTAL-EDIT         PIC 9(12)V99.
030296     05  WS-ORD-TOTAL-PARTS REDEFINES WS-ORD-TOTAL-EDIT.
030298         10  WS-ORD-TOTAL-DOLLARS  PIC 9(12).
030299         10  WS-ORD-TOTAL-CENTS    PIC 99.
030300     05  FILLER                    PIC X(2) VALUE SPACES.
030400*
030500 01  WS-CURRENT-ORDER.
030600     05  WS-CURR-ORD-IX            PIC S9(5) COMP VALUE 0.
030700     05  WS-CURR-CUST-ID           PIC 9(9)   COMP-3 VALUE 0.
030800     05  WS-SUB                    PIC S9(4) COMP VALUE 0.
030900     05  WS-ITEMS-STAGED           PIC S9(4) COMP VALUE 0.
031000     05  WS-LOOKUP-SKU             PIC X(50).
031100     05  WS-LOOKUP-ORD-ID          PIC 9(9)   COMP-3.
031200     05  WS-STAGE-ITEM OCCURS 20 TIMES.
031300         10  WS-STAGE-PROD-IX      PIC S9(5) COMP.
031400         10  WS-STAGE-QTY          PIC S9(9) COMP-3.
031450     05  FILLER                    PIC X(6) VALUE SPACES.
031500*
031510*****************************************************************
031520*    ORDER HEADER UNDER CONSTRUCTION - TOTALS ARE ACCUMULATED     *
031530*    HERE ACROSS THE ITEM LOOP BEFORE BEING COPIED INTO THE       *
031540*    ORDER TABLE ENTRY ONCE THE ORDER ID HAS BEEN ASSIGNED.       *
031550*****************************************************************
031560 01  WS-NEW-ORDER-AREA.
031570     05  WS-NEW-SUBTOTAL           PIC S9(10)V99 COMP-3 VALUE 0.
031580     05  WS-NEW-DISCOUNT-AMT       PIC S9(10)V99 COMP-3 VALUE 0.
031590     05  WS-NEW-TOTAL              PIC S9(10)V99 COMP-3 VALUE 0.
031600     05  WS-NEW-ORD-ITEM-COUNT     PIC S9(4)     COMP-3 VALUE 0.
031605     05  FILLER                    PIC X(6) VALUE SPACES.
031610*
031620 01  WS-NEW-ITEM-AREA.
031630     05  WS-NEW-ITEM-SKU           PIC X(50).
031640     05  WS-NEW-ITEM-NAME          PIC X(255).
031650     05  WS-NEW-ITEM-QTY           PIC S9(9)     COMP-3.
031660     05  WS-NEW-ITEM-PRICE         PIC S9(10)V99 COMP-3.
031670     05  WS-NEW-ITEM-SUBTOTAL      PIC S9(10)V99 COMP-3.
031675     05  FILLER                    PIC X(6) VALUE SPACES.
031680*
031690 01  WS-EMAIL-SCAN-AREA.
031700     05  WS-EMAIL-AT-POS           PIC S9(4) COMP VALUE 0.
031800     05  WS-EMAIL-POS              PIC S9(4) COMP VALUE 0.
031900     05  WS-FIRST-NAME-WORK        PIC X(100) VALUE SPACES.
032000     05  WS-FIRST-NAME-LEN         PIC S9(4) COMP VALUE 0.
032100     05  WS-EMAIL-CHAR             PIC X.
032150     05  FILLER                    PIC X(6) VALUE SPACES.
032200*
032250 01  WS-AMT-DISPLAY                PIC ZZZZZZZZZ9.99.
032300 01  WS-AUDIT-ENTITY-ORDER         PIC X(50) VALUE 'Order'.
032400 01  WS-AUDIT-ENTITY-CUSTOMER      PIC X(50) VALUE 'Customer'.
032500 01  WS-AUDIT-DETAILS              PIC X(1000) VALUE SPACES.
032600 01  WS-AUDIT-OPERATION            PIC X(25)   VALUE SPACES.
032700 01  WS-AUDIT-ENTITY-TYPE          PIC X(50)   VALUE SPACES.
032800 01  WS-AUDIT-ENTITY-ID            PIC 9(9)    COMP-3 VALUE 0.
032805*
032810 01  WS-PAYMENT-SIM-AREA.
032815     05  WS-PAY-ATTEMPT-NO         PIC S9(2)  COMP VALUE 0.
032820     05  WS-PAY-SIM-QUOT           PIC S9(8)  COMP VALUE 0.
032825     05  WS-PAY-SIM-REM            PIC S9(2)  COMP VALUE 0.
032830     05  WS-PAY-OUTCOME            PIC X      VALUE SPACE.
032835         88  WS-PAY-OUT-SUCCESS        VALUE 'S'.
032840         88  WS-PAY-OUT-FAIL-PERM      VALUE 'P'.
032845         88  WS-PAY-OUT-FAIL-RETRY     VALUE 'R'.
032850     05  FILLER                    PIC X(4)   VALUE SPACES.
032900*
033000 COPY REFCPY.
033100*
033200*****************************************************************
033300 PROCEDURE DIVISION.
033400*****************************************************************
033500*
033600 0000-MAIN.
033700     PERFORM 1000-INITIALIZE      THRU 1000-EXIT.
033800     PERFORM 2000-PROCESS-ONE-TRAN THRU 2000-TRAN-EXIT
033900             UNTIL OREQ-AT-EOF.
034000     PERFORM 9000-TERMINATE       THRU 9000-EXIT.
034100     GOBACK.
034200*
034300 1000-INITIALIZE.
034400     ACCEPT WS-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD.
034500     DISPLAY 'ORDRPLC STARTED - RUN DATE ' WS-RUN-DATE-CCYYMMDD.
034600     PERFORM 1100-OPEN-FILES       THRU 1100-EXIT.
034700     PERFORM 1200-LOAD-TIER-TABLE  THRU 1200-EXIT.
034800     PERFORM 1300-LOAD-PRODUCT-TBL THRU 1300-EXIT.
034900     PERFORM 1400-LOAD-CUSTOMER-TBL THRU 1400-EXIT.
035000     PERFORM 1500-LOAD-ORDER-TBL   THRU 1500-EXIT.
035100     PERFORM 1600-LOAD-ITEM-TBL    THRU 1600-EXIT.
035200     PERFORM 1700-LOAD-PAYMENT-TBL THRU 1700-EXIT.
035300     PERFORM 1800-READ-ORDER-REQUEST THRU 1800-EXIT.
035400 1000-EXIT.
035500     EXIT.
035600*
035700 1100-OPEN-FILES.
035800     OPEN INPUT  ORDER-REQUEST-FILE
035900                 PRODUCT-FILE
036000                 CUSTOMER-FILE
036100                 ORDER-FILE
036200                 ORDER-ITEM-FILE
036300                 PAYMENT-FILE
036400                 DISCOUNT-TIER-FILE.
036500     OPEN OUTPUT PRODUCT-FILE-OUT
036600                 CUSTOMER-FILE-OUT
036700                 ORDER-FILE-OUT
036800                 ORDER-ITEM-FILE-OUT
036900                 PAYMENT-FILE-OUT.
037000     OPEN EXTEND IDEMPOTENCY-FILE.
037100     IF WS-IDEMP-STATUS NOT = '00'
037200        OPEN OUTPUT IDEMPOTENCY-FILE
037300     END-IF.
037400     OPEN EXTEND AUDIT-LOG-FILE.
037500     IF WS-AUDIT-STATUS NOT = '00'
037600        OPEN OUTPUT AUDIT-LOG-FILE
037700     END-IF.
037800 1100-EXIT.
037900     EXIT.
038000*
038100 1200-LOAD-TIER-TABLE.
038200     SET TIER-IX TO 1.
038300     PERFORM 1210-READ-ONE-TIER THRU 1210-EXIT
038400             VARYING TIER-IX FROM 1 BY 1 UNTIL TIER-IX > 3.
038500 1200-EXIT.
038600     EXIT.
038700 1210-READ-ONE-TIER.
038800     READ DISCOUNT-TIER-FILE
038900         AT END
039000             MOVE 0 TO WS-TIER-THRESHOLD(TIER-IX)
039100             MOVE 0 TO WS-TIER-RATE(TIER-IX)
039200         NOT AT END
039300             MOVE TIER-THRESHOLD TO WS-TIER-THRESHOLD(TIER-IX)
039400             MOVE TIER-RATE      TO WS-TIER-RATE(TIER-IX)
039500     END-READ.
039600 1210-EXIT.
039700     EXIT.
039800*
039900 1300-LOAD-PRODUCT-TBL.
040000     READ PRODUCT-FILE
040100         AT END CONTINUE
040200     END-READ.
040300     PERFORM 1310-LOAD-ONE-PRODUCT THRU 1310-EXIT
040400             UNTIL WS-PRODIN-STATUS = '10'.
040500 1300-EXIT.
040600     EXIT.
040700 1310-LOAD-ONE-PRODUCT.
040800     ADD 1 TO WS-PROD-COUNT.
040900     MOVE PROD-SKU          TO WS-PROD-SKU(WS-PROD-COUNT).
041000     MOVE PROD-NAME         TO WS-PROD-NAME(WS-PROD-COUNT).
041100     MOVE PROD-DESCRIPTION  TO WS-PROD-DESCRIPTION(WS-PROD-COUNT).
041200     MOVE PROD-PRICE        TO WS-PROD-PRICE(WS-PROD-COUNT).
041300     MOVE PROD-STOCK-QTY    TO WS-PROD-STOCK-QTY(WS-PROD-COUNT).
041400     MOVE PROD-ACTIVE       TO WS-PROD-ACTIVE(WS-PROD-COUNT).
041500     READ PRODUCT-FILE
041600         AT END CONTINUE
041700     END-READ.
041800 1310-EXIT.
041900     EXIT.
042000*
042100 1400-LOAD-CUSTOMER-TBL.
042200     READ CUSTOMER-FILE
042300         AT END CONTINUE
042400     END-READ.
042500     PERFORM 1410-LOAD-ONE-CUSTOMER THRU 1410-EXIT
042600             UNTIL WS-CUSTIN-STATUS = '10'.
042700     MOVE WS-CUST-COUNT TO WS-NEXT-CUST-ID.
042800     ADD 1 TO WS-NEXT-CUST-ID.
042900 1400-EXIT.
043000     EXIT.
043100 1410-LOAD-ONE-CUSTOMER.
043200     ADD 1 TO WS-CUST-COUNT.
043300     MOVE CUST-ID          TO WS-CUST-ID(WS-CUST-COUNT).
043400     MOVE CUST-EMAIL       TO WS-CUST-EMAIL(WS-CUST-COUNT).
043500     MOVE CUST-FIRST-NAME  TO WS-CUST-FIRST-NAME(WS-CUST-COUNT).
043600     MOVE CUST-LAST-NAME   TO WS-CUST-LAST-NAME(WS-CUST-COUNT).
043700     MOVE CUST-LOYALTY-PTS TO WS-CUST-LOYALTY-PTS(WS-CUST-COUNT).
043800     IF CUST-ID >= WS-NEXT-CUST-ID
043900        COMPUTE WS-NEXT-CUST-ID = CUST-ID + 1
044000     END-IF.
044100     READ CUSTOMER-FILE
044200         AT END CONTINUE
044300     END-READ.
044400 1410-EXIT.
044500     EXIT.
044600*
044700 1500-LOAD-ORDER-TBL.
044800     READ ORDER-FILE
044900         AT END CONTINUE
045000     END-READ.
045100     PERFORM 1510-LOAD-ONE-ORDER THRU 1510-EXIT
045200             UNTIL WS-ORDRIN-STATUS = '10'.
045300     MOVE 1 TO WS-NEXT-ORD-ID.
045400     IF WS-ORD-COUNT > 0
045500        COMPUTE WS-NEXT-ORD-ID =
045600                WS-ORD-ID(WS-ORD-COUNT) + 1
045700     END-IF.
045800 1500-EXIT.
045900     EXIT.
046000 1510-LOAD-ONE-ORDER.
046100     ADD 1 TO WS-ORD-COUNT.
046200     MOVE ORD-ID            TO WS-ORD-ID(WS-ORD-COUNT).
046300     MOVE ORD-CUST-ID       TO WS-ORD-CUST-ID(WS-ORD-COUNT).
046400     MOVE ORD-STATUS        TO WS-ORD-STATUS(WS-ORD-COUNT).
046500     MOVE ORD-IDEMP-KEY     TO WS-ORD-IDEMP-KEY(WS-ORD-COUNT).
046600     MOVE ORD-SUBTOTAL      TO WS-ORD-SUBTOTAL(WS-ORD-COUNT).
046700     MOVE ORD-DISCOUNT-AMT  TO WS-ORD-DISCOUNT-AMT(WS-ORD-COUNT).
046800     MOVE ORD-TOTAL         TO WS-ORD-TOTAL(WS-ORD-COUNT).
046900     MOVE ORD-ITEM-COUNT    TO WS-ORD-ITEM-COUNT(WS-ORD-COUNT).
047000     MOVE ORD-CREATED-DATE-N TO WS-ORD-CREATED-DATE(WS-ORD-COUNT).
047100     READ ORDER-FILE
047200         AT END CONTINUE
047300     END-READ.
047400 1510-EXIT.
047500     EXIT.
047600*
047700 1600-LOAD-ITEM-TBL.
047800     READ ORDER-ITEM-FILE
047900         AT END CONTINUE
048000     END-READ.
048100     PERFORM 1610-LOAD-ONE-ITEM THRU 1610-EXIT
048200             UNTIL WS-ITEMIN-STATUS = '10'.
048300 1600-EXIT.
048400     EXIT.
048500 1610-LOAD-ONE-ITEM.
048600     ADD 1 TO WS-ITEM-COUNT.
048700     MOVE ITEM-ORD-ID       TO WS-ITEM-ORD-ID(WS-ITEM-COUNT).
048800     MOVE ITEM-PROD-SKU     TO WS-ITEM-PROD-SKU(WS-ITEM-COUNT).
048900     MOVE ITEM-PROD-NAME    TO WS-ITEM-PROD-NAME(WS-ITEM-COUNT).
049000     MOVE ITEM-QTY          TO WS-ITEM-QTY(WS-ITEM-COUNT).
049100     MOVE ITEM-UNIT-PRICE   TO WS-ITEM-UNIT-PRICE(WS-ITEM-COUNT).
049200     MOVE ITEM-SUBTOTAL     TO WS-ITEM-SUBTOTAL(WS-ITEM-COUNT).
049300     READ ORDER-ITEM-FILE
049400         AT END CONTINUE
049500     END-READ.
049600 1610-EXIT.
049700     EXIT.
049800*
049900 1700-LOAD-PAYMENT-TBL.
050000     READ PAYMENT-FILE
050100         AT END CONTINUE
050200     END-READ.
050300     PERFORM 1710-LOAD-ONE-PAYMENT THRU 1710-EXIT
050400             UNTIL WS-PAYIN-STATUS = '10'.
050500 1700-EXIT.
050600     EXIT.
050700 1710-LOAD-ONE-PAYMENT.
050800     ADD 1 TO WS-PAY-COUNT.
050900     MOVE PAY-ORD-ID        TO WS-PAY-ORD-ID(WS-PAY-COUNT).
051000     MOVE PAY-STATUS        TO WS-PAY-STATUS(WS-PAY-COUNT).
051100     MOVE PAY-AMOUNT        TO WS-PAY-AMOUNT(WS-PAY-COUNT).
051200     MOVE PAY-AUTH-ID       TO WS-PAY-AUTH-ID(WS-PAY-COUNT).
051300     MOVE PAY-RETRY-COUNT   TO WS-PAY-RETRY-COUNT(WS-PAY-COUNT).
051400     MOVE PAY-ERROR-MSG     TO WS-PAY-ERROR-MSG(WS-PAY-COUNT).
051500     READ PAYMENT-FILE
051600         AT END CONTINUE
051700     END-READ.
051800 1710-EXIT.
051900     EXIT.
052000*
052100 1800-READ-ORDER-REQUEST.
052200     READ ORDER-REQUEST-FILE
052300         AT END
052400             MOVE 'Y' TO WS-OREQ-EOF
052500     END-READ.
052600 1800-EXIT.
052700     EXIT.
052800*
052900*****************************************************************
053000*    TRANSACTION ROUTER                                          *
053100*****************************************************************
053200 2000-PROCESS-ONE-TRAN.
053300     EVALUATE TRUE
053400         WHEN OREQ-IS-NEW-ORDER
053500             PERFORM 2100-PROCESS-NEW-ORDER THRU 2100-EXIT
053600         WHEN OREQ-IS-CANCEL
053700             PERFORM 3000-PROCESS-CANCEL    THRU 3000-EXIT
053800         WHEN OTHER
053900             DISPLAY 'ORDRPLC - UNKNOWN TRANSACTION TYPE: '
054000                     OREQ-TRANS-TYPE
054100     END-EVALUATE.
054200     PERFORM 1800-READ-ORDER-REQUEST THRU 1800-EXIT.
054300 2000-TRAN-EXIT.
054400     EXIT.
054500*
054600*****************************************************************
054700*    NEW ORDER PLACEMENT                                         *
054800*****************************************************************
054900 2100-PROCESS-NEW-ORDER.
055000     MOVE 'N' TO WS-ORDER-FAILED.
055100     MOVE 'N' TO WS-DUP-ORDER-FOUND.
055200     PERFORM 2110-CHECK-IDEMPOTENCY THRU 2110-EXIT.
055300     IF DUP-ORDER-EXISTS
055400         DISPLAY 'ORDRPLC - DUPLICATE IDEMPOTENCY KEY, ORDER '
055500                 'RETURNED UNCHANGED: ' OREQ-IDEMP-KEY
055600         GO TO 2100-EXIT
055700     END-IF.
055800     PERFORM 2200-FIND-OR-CREATE-CUST THRU 2200-EXIT.
055810     MOVE 0 TO WS-ITEMS-STAGED.
055820     MOVE 0 TO WS-NEW-SUBTOTAL.
055830     MOVE 0 TO WS-NEW-ORD-ITEM-COUNT.
055840     MOVE WS-NEXT-ORD-ID TO WS-LOOKUP-ORD-ID.
056000     PERFORM 2300-PROCESS-ORDER-ITEM THRU 2300-EXIT
056100             VARYING WS-SUB FROM 1 BY 1
056200             UNTIL WS-SUB > OREQ-ITEM-COUNT
056300                OR ORDER-HAS-FAILED.
056400     IF ORDER-HAS-FAILED
056500         PERFORM 2350-UNDO-STOCK-DECR THRU 2350-EXIT
056600         DISPLAY 'ORDRPLC - ORDER REJECTED, ITEM VALIDATION '
056700                 'FAILED FOR EMAIL: ' OREQ-CUST-EMAIL
056800         GO TO 2100-EXIT
056900     END-IF.
057000     PERFORM 2400-COMPUTE-SUBTOTAL  THRU 2400-EXIT.
057100     PERFORM 2500-CALCULATE-DISCOUNT THRU 2500-EXIT.
057200     PERFORM 2600-COMPUTE-TOTAL     THRU 2600-EXIT.
057300     IF WS-NEW-TOTAL < WS-MIN-ORDER-TOTAL
057400         PERFORM 2350-UNDO-STOCK-DECR THRU 2350-EXIT
057500         DISPLAY 'ORDRPLC - ORDER REJECTED, TOTAL BELOW '
057600                 'MINIMUM FOR EMAIL: ' OREQ-CUST-EMAIL
057700         GO TO 2100-EXIT
057800     END-IF.
057900     PERFORM 2700-ADD-ORDER-TO-TABLES THRU 2700-EXIT.
058000     PERFORM 2800-AUTHORIZE-PAYMENT  THRU 2800-EXIT.
058100     IF OREQ-IDEMP-KEY NOT = SPACES
058200         PERFORM 2900-WRITE-IDEMP-MARKER THRU 2900-EXIT
058300     END-IF.
058400     MOVE WS-AUD-ORDER-CREATED TO WS-AUDIT-OPERATION.
058500     MOVE WS-AUDIT-ENTITY-ORDER TO WS-AUDIT-ENTITY-TYPE.
058600     MOVE WS-ORD-ID(WS-CURR-ORD-IX) TO WS-AUDIT-ENTITY-ID.
058700     MOVE WS-NEW-TOTAL TO WS-AMT-DISPLAY.
058800     STRING 'Order placed, total '
058850            WS-AMT-DISPLAY DELIMITED BY SIZE
058900            INTO WS-AUDIT-DETAILS.
059000     PERFORM 8900-WRITE-AUDIT-RECORD THRU 8900-EXIT.
059100 2100-EXIT.
059200     EXIT.
059300*
059400 2110-CHECK-IDEMPOTENCY.
059500     IF OREQ-IDEMP-KEY = SPACES
059600         GO TO 2110-EXIT
059700     END-IF.
059800     MOVE 'N' TO WS-FOUND-SW.
059900     SET ORD-IX TO 1.
060000     PERFORM 2111-SCAN-ONE-ORDER THRU 2111-EXIT
060100             VARYING ORD-IX FROM 1 BY 1
060200             UNTIL ORD-IX > WS-ORD-COUNT
060300                OR WS-WAS-FOUND.
060400     IF WS-WAS-FOUND
060500         MOVE 'Y' TO WS-DUP-ORDER-FOUND
060600     END-IF.
060700 2110-EXIT.
060800     EXIT.
060900 2111-SCAN-ONE-ORDER.
061000     IF WS-ORD-IDEMP-KEY(ORD-IX) = OREQ-IDEMP-KEY
061100         MOVE 'Y' TO WS-FOUND-SW
061200     END-IF.
061300 2111-EXIT.
061400     EXIT.
061500*
061600*****************************************************************
061700*    CUSTOMER FIND-OR-CREATE                                     *
061800*****************************************************************
061900 2200-FIND-OR-CREATE-CUST.
062000     MOVE 'N' TO WS-FOUND-SW.
062100     SET CUST-IX TO 1.
062200     PERFORM 2210-SCAN-ONE-CUST THRU 2210-EXIT
062300             VARYING CUST-IX FROM 1 BY 1
062400             UNTIL CUST-IX > WS-CUST-COUNT
062500                OR WS-WAS-FOUND.
062600     IF WS-WAS-FOUND
062700         SET CUST-IX DOWN BY 1
062800         MOVE WS-CUST-ID(CUST-IX) TO WS-CURR-CUST-ID
062900     ELSE
063000         PERFORM 2250-CREATE-NEW-CUSTOMER THRU 2250-EXIT
063100     END-IF.
063200 2200-EXIT.
063300     EXIT.
063400 2210-SCAN-ONE-CUST.
063500     IF WS-CUST-EMAIL(CUST-IX) = OREQ-CUST-EMAIL
063600         MOVE 'Y' TO WS-FOUND-SW
063700     END-IF.
063800 2210-EXIT.
063900     EXIT.
064000*
064100 2250-CREATE-NEW-CUSTOMER.
064200     ADD 1 TO WS-CUST-COUNT.
064300     MOVE WS-NEXT-CUST-ID TO WS-CUST-ID(WS-CUST-COUNT).
064400     MOVE WS-CUST-ID(WS-CUST-COUNT) TO WS-CURR-CUST-ID.
064500     ADD 1 TO WS-NEXT-CUST-ID.
064600     MOVE OREQ-CUST-EMAIL TO WS-CUST-EMAIL(WS-CUST-COUNT).
064700     PERFORM 2260-DERIVE-FIRST-NAME THRU 2260-EXIT.
064800     MOVE WS-FIRST-NAME-WORK TO WS-CUST-FIRST-NAME(WS-CUST-COUNT).
064900     MOVE 'Customer'         TO WS-CUST-LAST-NAME(WS-CUST-COUNT).
065000     MOVE 0                  TO WS-CUST-LOYALTY-PTS(WS-CUST-COUNT).
065100 2250-EXIT.
065200     EXIT.
065300*
065400*****************************************************************
065500*    FIRST NAME IS THE LOCAL PART OF THE E-MAIL ADDRESS (BEFORE   *
065600*    THE "@") WITH ANY NON-LETTER STRIPPED OUT.                  *
065700*****************************************************************
065800 2260-DERIVE-FIRST-NAME.
065900     MOVE SPACES TO WS-FIRST-NAME-WORK.
066000     MOVE 0      TO WS-FIRST-NAME-LEN.
066100     MOVE 1      TO WS-EMAIL-POS.
066200     INSPECT OREQ-CUST-EMAIL TALLYING WS-EMAIL-AT-POS
066300             FOR CHARACTERS BEFORE INITIAL '@'.
066400     IF WS-EMAIL-AT-POS = 0 OR WS-EMAIL-AT-POS > 255
066500         MOVE 255 TO WS-EMAIL-AT-POS
066600     END-IF.
066700     PERFORM 2261-SCAN-ONE-EMAIL-CHAR THRU 2261-EXIT
066800             VARYING WS-EMAIL-POS FROM 1 BY 1
066900             UNTIL WS-EMAIL-POS > WS-EMAIL-AT-POS.
067000 2260-EXIT.
067100     EXIT.
067200 2261-SCAN-ONE-EMAIL-CHAR.
067300     MOVE OREQ-CUST-EMAIL(WS-EMAIL-POS:1) TO WS-EMAIL-CHAR.
067400     IF (WS-EMAIL-CHAR >= 'A' AND WS-EMAIL-CHAR <= 'Z')
067500        OR (WS-EMAIL-CHAR >= 'a' AND WS-EMAIL-CHAR <= 'z')
067600         ADD 1 TO WS-FIRST-NAME-LEN
067700         MOVE WS-EMAIL-CHAR
067800             TO WS-FIRST-NAME-WORK(WS-FIRST-NAME-LEN:1)
067900     END-IF.
068000 2261-EXIT.
068100     EXIT.
068200*
068300*****************************************************************
068400*    PER-ITEM VALIDATION, CAPTURE AND STOCK DECREMENT             *
068500*****************************************************************
068600 2300-PROCESS-ORDER-ITEM.
068700     MOVE OREQ-ITEM-SKU(WS-SUB) TO WS-LOOKUP-SKU.
068800     MOVE 'N' TO WS-FOUND-SW.
068900     SEARCH ALL WS-PROD-ENTRY
069000         WHEN WS-PROD-SKU(PROD-IX) = WS-LOOKUP-SKU
069100             MOVE 'Y' TO WS-FOUND-SW
069200     END-SEARCH.
069300     IF NOT WS-WAS-FOUND
069400         MOVE 'Y' TO WS-ORDER-FAILED
069500         GO TO 2300-EXIT
069600     END-IF.
069700     IF NOT WS-PROD-IS-ACTIVE(PROD-IX)
069800         MOVE 'Y' TO WS-ORDER-FAILED
069900         GO TO 2300-EXIT
070000     END-IF.
070100     IF WS-PROD-STOCK-QTY(PROD-IX) < OREQ-ITEM-QTY(WS-SUB)
070200         MOVE 'Y' TO WS-ORDER-FAILED
070300         GO TO 2300-EXIT
070400     END-IF.
070500     ADD 1 TO WS-ITEMS-STAGED.
070600     MOVE PROD-IX TO WS-STAGE-PROD-IX(WS-ITEMS-STAGED).
070700     MOVE OREQ-ITEM-QTY(WS-SUB) TO WS-STAGE-QTY(WS-ITEMS-STAGED).
070800     SUBTRACT OREQ-ITEM-QTY(WS-SUB)
070900             FROM WS-PROD-STOCK-QTY(PROD-IX).
071000     MOVE OREQ-ITEM-SKU(WS-SUB)  TO WS-NEW-ITEM-SKU.
071100     MOVE WS-PROD-NAME(PROD-IX)  TO WS-NEW-ITEM-NAME.
071200     MOVE OREQ-ITEM-QTY(WS-SUB)  TO WS-NEW-ITEM-QTY.
071300     MOVE WS-PROD-PRICE(PROD-IX) TO WS-NEW-ITEM-PRICE.
071400     COMPUTE WS-NEW-ITEM-SUBTOTAL ROUNDED =
071500             WS-NEW-ITEM-QTY * WS-NEW-ITEM-PRICE.
071800     PERFORM 2310-APPEND-STAGED-ITEM THRU 2310-EXIT.
071900 2300-EXIT.
072000     EXIT.
072100*
072200 2310-APPEND-STAGED-ITEM.
072300     ADD 1 TO WS-ITEM-COUNT.
072400     MOVE WS-LOOKUP-ORD-ID        TO WS-ITEM-ORD-ID(WS-ITEM-COUNT).
072500     MOVE WS-NEW-ITEM-SKU         TO WS-ITEM-PROD-SKU(WS-ITEM-COUNT).
072600     MOVE WS-NEW-ITEM-NAME        TO WS-ITEM-PROD-NAME(WS-ITEM-COUNT).
072700     MOVE WS-NEW-ITEM-QTY         TO WS-ITEM-QTY(WS-ITEM-COUNT).
072800     MOVE WS-NEW-ITEM-PRICE       TO WS-ITEM-UNIT-PRICE(WS-ITEM-COUNT).
072900     MOVE WS-NEW-ITEM-SUBTOTAL    TO WS-ITEM-SUBTOTAL(WS-ITEM-COUNT).
073000     ADD WS-NEW-ITEM-SUBTOTAL     TO WS-NEW-SUBTOTAL.
073100     ADD 1                        TO WS-NEW-ORD-ITEM-COUNT.
073200 2310-EXIT.
073300     EXIT.
073400*
073500*****************************************************************
073600*    UNDO ANY STOCK DECREMENTS ALREADY APPLIED FOR A FAILED       *
073700*    ORDER (SHP-0415) - THE ITEM TABLE ENTRIES APPENDED FOR       *
073800*    THIS ORDER ARE ALSO ROLLED BACK BY RESETTING THE COUNTER.    *
073900*****************************************************************
074000 2350-UNDO-STOCK-DECR.
074100     PERFORM 2351-RESTORE-ONE-ITEM THRU 2351-EXIT
074200             VARYING WS-SUB FROM 1 BY 1
074300             UNTIL WS-SUB > WS-ITEMS-STAGED.
074400     SUBTRACT WS-ITEMS-STAGED FROM WS-ITEM-COUNT.
074500     MOVE 0 TO WS-ITEMS-STAGED.
074600     MOVE 0 TO WS-NEW-SUBTOTAL.
074700     MOVE 0 TO WS-NEW-ORD-ITEM-COUNT.
074800 2350-EXIT.
074900     EXIT.
075000 2351-RESTORE-ONE-ITEM.
075100     ADD WS-STAGE-QTY(WS-SUB)
075200         TO WS-PROD-STOCK-QTY(WS-STAGE-PROD-IX(WS-SUB)).
075300 2351-EXIT.
075400     EXIT.
075500*
075600*****************************************************************
075700*    SUBTOTAL / DISCOUNT / TOTAL                                 *
075800*****************************************************************
075900 2400-COMPUTE-SUBTOTAL.
076000*    SUBTOTAL WAS ACCUMULATED AS ITEMS WERE CAPTURED (PARA 2310); *
076100*    RE-ROUND HERE IN CASE A FUTURE CURRENCY CHANGE NEEDS A       *
076200*    SEPARATE ROUNDING STEP FOR THE HEADER TOTAL.                *
076400     COMPUTE WS-NEW-SUBTOTAL ROUNDED =
076500             WS-NEW-SUBTOTAL.
076600 2400-EXIT.
076700     EXIT.
076800*
076900 2500-CALCULATE-DISCOUNT.
077000     IF WS-NEW-SUBTOTAL >= WS-TIER-THRESHOLD(3)
077100         COMPUTE WS-NEW-DISCOUNT-AMT ROUNDED =
077200             WS-NEW-SUBTOTAL * WS-TIER-RATE(3)
077300     ELSE
077400     IF WS-NEW-SUBTOTAL >= WS-TIER-THRESHOLD(2)
077500         COMPUTE WS-NEW-DISCOUNT-AMT ROUNDED =
077600             WS-NEW-SUBTOTAL * WS-TIER-RATE(2)
077700     ELSE
077800     IF WS-NEW-SUBTOTAL >= WS-TIER-THRESHOLD(1)
077900         COMPUTE WS-NEW-DISCOUNT-AMT ROUNDED =
078000             WS-NEW-SUBTOTAL * WS-TIER-RATE(1)
078100     ELSE
078200         MOVE 0 TO WS-NEW-DISCOUNT-AMT
078300     END-IF
078400     END-IF
078500     END-IF.
078600 2500-EXIT.
078700     EXIT.
078800*
078900 2600-COMPUTE-TOTAL.
079000     COMPUTE WS-NEW-TOTAL ROUNDED =
079100             WS-NEW-SUBTOTAL -
079200             WS-NEW-DISCOUNT-AMT.
079300 2600-EXIT.
079400     EXIT.
079500*
079600*****************************************************************
079700*    APPEND COMPLETED HEADER TO THE ORDER TABLE                  *
079800*****************************************************************
079900 2700-ADD-ORDER-TO-TABLES.
080000     ADD 1 TO WS-ORD-COUNT.
080100     MOVE WS-ORD-COUNT TO WS-CURR-ORD-IX.
080200     MOVE WS-NEXT-ORD-ID    TO WS-ORD-ID(WS-CURR-ORD-IX).
080400     MOVE WS-CURR-CUST-ID   TO WS-ORD-CUST-ID(WS-CURR-ORD-IX).
080500     MOVE 'PENDING'         TO WS-ORD-STATUS(WS-CURR-ORD-IX).
080600     MOVE OREQ-IDEMP-KEY    TO WS-ORD-IDEMP-KEY(WS-CURR-ORD-IX).
080700     MOVE WS-NEW-SUBTOTAL
080800                            TO WS-ORD-SUBTOTAL(WS-CURR-ORD-IX).
080900     MOVE WS-NEW-DISCOUNT-AMT
081000                            TO WS-ORD-DISCOUNT-AMT(WS-CURR-ORD-IX).
081100     MOVE WS-NEW-TOTAL
081200                            TO WS-ORD-TOTAL(WS-CURR-ORD-IX).
081300     MOVE WS-NEW-ORD-ITEM-COUNT
081400                            TO WS-ORD-ITEM-COUNT(WS-CURR-ORD-IX).
081500     MOVE WS-RUN-DATE-CCYYMMDD
081600                            TO WS-ORD-CREATED-DATE(WS-CURR-ORD-IX).
081700     ADD WS-NEW-TOTAL TO WS-RUN-TOTAL-AMT.
081800     ADD 1 TO WS-NEXT-ORD-ID.
081900 2700-EXIT.
082000     EXIT.
083500*
083600*****************************************************************
083700*    PAYMENT AUTHORIZATION.  THE LIVE CARD-NETWORK DIALUP CALL    *
083800*    IS NOT RUN FROM BATCH (SEE THE PAYMENT RULE BINDER); THE    *
083900*    FAILED/RETRY STATE MACHINE IS, SO PARA 2810 SIMULATES THE   *
084000*    AUTHORIZER RESPONSE OFF THE ORDER ID AND DRIVES THE SAME     *
084100*    PAY-STATUS AND PAY-RETRY-COUNT FIELDS A LIVE RESPONSE WOULD  *
084150*    (SHP-0360).                                                  *
084200*****************************************************************
084300 2800-AUTHORIZE-PAYMENT.
084400     ADD 1 TO WS-PAY-COUNT.
084500     MOVE WS-ORD-ID(WS-CURR-ORD-IX) TO WS-PAY-ORD-ID(WS-PAY-COUNT).
084600     MOVE WS-ORD-TOTAL(WS-CURR-ORD-IX)
084700                                    TO WS-PAY-AMOUNT(WS-PAY-COUNT).
084800     MOVE 0                         TO WS-PAY-RETRY-COUNT(WS-PAY-COUNT).
084900     MOVE SPACES                    TO WS-PAY-ERROR-MSG(WS-PAY-COUNT).
084950     SET WS-PAY-PENDING(WS-PAY-COUNT) TO TRUE.
085000     MOVE 0                         TO WS-PAY-ATTEMPT-NO.
085020     MOVE SPACE                     TO WS-PAY-OUTCOME.
085050     PERFORM 2810-ATTEMPT-AUTHORIZATION THRU 2810-EXIT
085100         UNTIL WS-PAY-OUT-SUCCESS
085150            OR WS-PAY-OUT-FAIL-PERM
085200            OR WS-PAY-ATTEMPT-NO NOT < WS-MAX-PAYMENT-ATTEMPTS.
085250     IF WS-PAY-OUT-SUCCESS
085300         MOVE WS-ORD-ID(WS-CURR-ORD-IX) TO WS-ORD-ID-EDIT
085400         STRING 'AUTH-' WS-ORD-ID-EDIT-X DELIMITED BY SIZE
085450                 INTO WS-PAY-AUTH-ID(WS-PAY-COUNT)
085480         MOVE SPACES TO WS-PAY-ERROR-MSG(WS-PAY-COUNT)
085500         SET WS-PAY-AUTHORIZED(WS-PAY-COUNT) TO TRUE
085550         SET WS-ORD-PAID(WS-CURR-ORD-IX) TO TRUE
085600         MOVE WS-AUD-PAYMENT-AUTHORIZED TO WS-AUDIT-OPERATION
085650         MOVE WS-AUDIT-ENTITY-ORDER     TO WS-AUDIT-ENTITY-TYPE
085700         MOVE WS-ORD-ID(WS-CURR-ORD-IX) TO WS-AUDIT-ENTITY-ID
085750         STRING 'Payment authorized, auth id '
085800                 WS-PAY-AUTH-ID(WS-PAY-COUNT) DELIMITED BY SIZE
085850                 INTO WS-AUDIT-DETAILS
085900         PERFORM 8900-WRITE-AUDIT-RECORD THRU 8900-EXIT
085950     ELSE
086000         SET WS-PAY-FAILED(WS-PAY-COUNT) TO TRUE
086050     END-IF.
086200 2800-EXIT.
086300     EXIT.
086350*    CANRETRY FOR A FAILED PAYMENT IS NOT A STORED FIELD -- THE
086360*    CALLING BUSINESS LAYER DERIVES IT AS WS-PAY-RETRY-COUNT
086370*    LESS THAN WS-MAX-PAYMENT-ATTEMPTS AND STATUS = FAILED, THE
086380*    SAME RULE THE PAYMENT RULE BINDER HAS ALWAYS USED (SHP-0360).
086400*
086500*****************************************************************
086600*    2810-ATTEMPT-AUTHORIZATION -- ONE SIMULATED CALL TO THE      *
086700*    AUTHORIZER.  ORDER-ID MOD 10 STANDS IN FOR THE RESPONSE      *
086800*    CODE: REMAINDER 7 IS A PERMANENT (4XX-STYLE) DECLINE THAT    *
086900*    IS NEVER RETRIED; REMAINDER 8 OR 9 IS A TRANSIENT (5XX-      *
087000*    STYLE) FAILURE RETRIED UP TO WS-MAX-PAYMENT-ATTEMPTS TIMES;  *
087100*    ANY OTHER REMAINDER SUCCEEDS (SHP-0360).                     *
087200*****************************************************************
087300 2810-ATTEMPT-AUTHORIZATION.
087310     ADD 1 TO WS-PAY-ATTEMPT-NO.
087320     DIVIDE WS-ORD-ID(WS-CURR-ORD-IX) BY 10
087330         GIVING WS-PAY-SIM-QUOT
087340         REMAINDER WS-PAY-SIM-REM.
087350     EVALUATE TRUE
087360         WHEN WS-PAY-SIM-REM = 7
087370             MOVE 'P'                   TO WS-PAY-OUTCOME
087380             MOVE 'Declined by issuer (simulated 4xx)'
087390                                         TO WS-PAY-ERROR-MSG(WS-PAY-COUNT)
087400         WHEN WS-PAY-SIM-REM = 9
087405             MOVE 'R'                   TO WS-PAY-OUTCOME
087410             MOVE 'Authorizer timeout (simulated 5xx)'
087415                                         TO WS-PAY-ERROR-MSG(WS-PAY-COUNT)
087420         WHEN WS-PAY-SIM-REM = 8 AND WS-PAY-ATTEMPT-NO = 1
087425             MOVE 'R'                   TO WS-PAY-OUTCOME
087430             MOVE 'Authorizer timeout (simulated 5xx)'
087435                                         TO WS-PAY-ERROR-MSG(WS-PAY-COUNT)
087440         WHEN OTHER
087445             MOVE 'S'                   TO WS-PAY-OUTCOME
087450     END-EVALUATE.
087455     IF WS-PAY-OUT-FAIL-PERM OR WS-PAY-OUT-FAIL-RETRY
087460         ADD 1 TO WS-PAY-RETRY-COUNT(WS-PAY-COUNT)
087465     END-IF.
087470 2810-EXIT.
087475     EXIT.
087480*
087500 2900-WRITE-IDEMP-MARKER.
087600     MOVE OREQ-IDEMP-KEY            TO IDMP-KEY.
087700     MOVE WS-ORD-ID(WS-CURR-ORD-IX) TO IDMP-ORD-ID.
087800     MOVE WS-ORD-STATUS(WS-CURR-ORD-IX) TO IDMP-ORD-STATUS.
087900     MOVE 0                         TO IDMP-POINTS-CREDITED.
088000     WRITE IDEMPOTENCY-RECORD.
088100 2900-EXIT.
088200     EXIT.
088300*
088400*****************************************************************
088500*    ORDER CANCELLATION                                          *
088600*****************************************************************
088700 3000-PROCESS-CANCEL.
088800     MOVE 'N' TO WS-FOUND-SW.
088900     SET ORD-IX TO 1.
089000     SEARCH ALL WS-ORD-ENTRY
089100         WHEN WS-ORD-ID(ORD-IX) = OREQ-ORD-ID
089200             MOVE 'Y' TO WS-FOUND-SW
089300     END-SEARCH.
089400     IF NOT WS-WAS-FOUND
089500         DISPLAY 'ORDRPLC - CANCEL REJECTED, ORDER NOT FOUND: '
089600                 OREQ-ORD-ID
089700         GO TO 3000-EXIT
089800     END-IF.
089900     IF NOT (WS-ORD-PENDING(ORD-IX) OR WS-ORD-PAID(ORD-IX))
090000         DISPLAY 'ORDRPLC - CANCEL REJECTED, STATUS NOT '
090100                 'PENDING/PAID FOR ORDER: ' OREQ-ORD-ID
090200         GO TO 3000-EXIT
090300     END-IF.
090400     PERFORM 3100-RESTORE-STOCK THRU 3100-EXIT.
090500     PERFORM 3200-VOID-PAYMENT-IF-ANY THRU 3200-EXIT.
090600     SET WS-ORD-CANCELLED(ORD-IX) TO TRUE.
090700     MOVE WS-AUD-ORDER-CANCELLED TO WS-AUDIT-OPERATION.
090800     MOVE WS-AUDIT-ENTITY-ORDER  TO WS-AUDIT-ENTITY-TYPE.
090900     MOVE OREQ-ORD-ID            TO WS-AUDIT-ENTITY-ID.
091000     MOVE 'Order cancelled, stock restored'
091100                                 TO WS-AUDIT-DETAILS.
091200     PERFORM 8900-WRITE-AUDIT-RECORD THRU 8900-EXIT.
091300 3000-EXIT.
091400     EXIT.
091500*
091600 3100-RESTORE-STOCK.
091700     PERFORM 3110-RESTORE-ONE-LINE THRU 3110-EXIT
091800             VARYING ITEM-IX FROM 1 BY 1
091900             UNTIL ITEM-IX > WS-ITEM-COUNT.
092000 3100-EXIT.
092100     EXIT.
092200 3110-RESTORE-ONE-LINE.
092300     IF WS-ITEM-ORD-ID(ITEM-IX) = OREQ-ORD-ID
092400         MOVE WS-ITEM-PROD-SKU(ITEM-IX) TO WS-LOOKUP-SKU
092500         MOVE 'N' TO WS-FOUND-SW
092600         SEARCH ALL WS-PROD-ENTRY
092700             WHEN WS-PROD-SKU(PROD-IX) = WS-LOOKUP-SKU
092800                 MOVE 'Y' TO WS-FOUND-SW
092900         END-SEARCH
093000         IF WS-WAS-FOUND
093100             ADD WS-ITEM-QTY(ITEM-IX)
093200                 TO WS-PROD-STOCK-QTY(PROD-IX)
093300         END-IF
093400     END-IF.
093500 3110-EXIT.
093600     EXIT.
093700*
093800 3200-VOID-PAYMENT-IF-ANY.
093900     MOVE 'N' TO WS-FOUND-SW.
094000     SET PAY-IX TO 1.
094100     SEARCH ALL WS-PAY-ENTRY
094200         WHEN WS-PAY-ORD-ID(PAY-IX) = OREQ-ORD-ID
094300             MOVE 'Y' TO WS-FOUND-SW
094400     END-SEARCH.
094500     IF WS-WAS-FOUND AND WS-PAY-AUTHORIZED(PAY-IX)
094600         SET WS-PAY-VOIDED(PAY-IX) TO TRUE
094700         MOVE WS-AUD-PAYMENT-VOIDED TO WS-AUDIT-OPERATION
094800         MOVE WS-AUDIT-ENTITY-ORDER TO WS-AUDIT-ENTITY-TYPE
094900         MOVE OREQ-ORD-ID           TO WS-AUDIT-ENTITY-ID
095000         MOVE 'Payment voided on order cancellation'
095100                                    TO WS-AUDIT-DETAILS
095200         PERFORM 8900-WRITE-AUDIT-RECORD THRU 8900-EXIT
095300     END-IF.
095400 3200-EXIT.
095500     EXIT.
095600*
095700*****************************************************************
095800*    SHARED AUDIT WRITER                                         *
095900*****************************************************************
096000 8900-WRITE-AUDIT-RECORD.
096100     MOVE WS-RUN-DATE-CCYYMMDD TO AUD-RUN-DATE.
096200     MOVE WS-AUDIT-OPERATION   TO AUD-OPERATION.
096300     MOVE WS-AUDIT-ENTITY-TYPE TO AUD-ENTITY-TYPE.
096400     MOVE WS-AUDIT-ENTITY-ID   TO AUD-ENTITY-ID.
096500     MOVE WS-AUDIT-DETAILS     TO AUD-DETAILS.
096600     WRITE AUDIT-LOG-RECORD.
096700     MOVE SPACES TO WS-AUDIT-DETAILS.
096800 8900-EXIT.
096900     EXIT.
097000*
097100*****************************************************************
097200*    END OF RUN - REWRITE EVERY MASTER FROM ITS TABLE             *
097300*****************************************************************
097400 9000-TERMINATE.
097500     PERFORM 9100-WRITE-PRODUCT-OUT  THRU 9100-EXIT
097600             VARYING PROD-IX FROM 1 BY 1
097700             UNTIL PROD-IX > WS-PROD-COUNT.
097800     PERFORM 9200-WRITE-CUSTOMER-OUT THRU 9200-EXIT
097900             VARYING CUST-IX FROM 1 BY 1
098000             UNTIL CUST-IX > WS-CUST-COUNT.
098100     PERFORM 9300-WRITE-ORDER-OUT    THRU 9300-EXIT
098200             VARYING ORD-IX FROM 1 BY 1
098300             UNTIL ORD-IX > WS-ORD-COUNT.
098400     PERFORM 9400-WRITE-ITEM-OUT     THRU 9400-EXIT
098500             VARYING ITEM-IX FROM 1 BY 1
098600             UNTIL ITEM-IX > WS-ITEM-COUNT.
098700     PERFORM 9500-WRITE-PAYMENT-OUT  THRU 9500-EXIT
098800             VARYING PAY-IX FROM 1 BY 1
098900             UNTIL PAY-IX > WS-PAY-COUNT.
099000     CLOSE ORDER-REQUEST-FILE PRODUCT-FILE PRODUCT-FILE-OUT
099100           CUSTOMER-FILE CUSTOMER-FILE-OUT ORDER-FILE
099200           ORDER-FILE-OUT ORDER-ITEM-FILE ORDER-ITEM-FILE-OUT
099300           PAYMENT-FILE PAYMENT-FILE-OUT DISCOUNT-TIER-FILE
099400           IDEMPOTENCY-FILE AUDIT-LOG-FILE.
099500     DISPLAY 'ORDRPLC COMPLETE - ORDERS ON FILE: ' WS-ORD-COUNT.
099520     MOVE WS-RUN-TOTAL-AMT TO WS-ORD-TOTAL-EDIT.
099540     DISPLAY 'ORDRPLC RUN TOTAL RAW - ' WS-ORD-TOTAL-DOLLARS
099560             '.' WS-ORD-TOTAL-CENTS.
099600 9000-EXIT.
099700     EXIT.
099800*
099900 9100-WRITE-PRODUCT-OUT.
100000     MOVE WS-PROD-SKU(PROD-IX)         TO PROD-SKU.
100100     MOVE WS-PROD-NAME(PROD-IX)        TO PROD-NAME.
100200     MOVE WS-PROD-DESCRIPTION(PROD-IX) TO PROD-DESCRIPTION.
100300     MOVE WS-PROD-PRICE(PROD-IX)       TO PROD-PRICE.
100400     MOVE WS-PROD-STOCK-QTY(PROD-IX)   TO PROD-STOCK-QTY.
100500     MOVE WS-PROD-ACTIVE(PROD-IX)      TO PROD-ACTIVE.
100600     WRITE PRODUCT-REC-OUT FROM PRODUCT-RECORD.
100700 9100-EXIT.
100800     EXIT.
100900*
101000 9200-WRITE-CUSTOMER-OUT.
101100     MOVE WS-CUST-ID(CUST-IX)         TO CUST-ID.
101200     MOVE WS-CUST-EMAIL(CUST-IX)      TO CUST-EMAIL.
101300     MOVE WS-CUST-FIRST-NAME(CUST-IX) TO CUST-FIRST-NAME.
101400     MOVE WS-CUST-LAST-NAME(CUST-IX)  TO CUST-LAST-NAME.
101500     MOVE WS-CUST-LOYALTY-PTS(CUST-IX) TO CUST-LOYALTY-PTS.
101600     WRITE CUSTOMER-REC-OUT FROM CUST-RECORD.
101700 9200-EXIT.
101800     EXIT.
101900*
102000 9300-WRITE-ORDER-OUT.
102100     MOVE WS-ORD-ID(ORD-IX)           TO ORD-ID.
102200     MOVE WS-ORD-CUST-ID(ORD-IX)      TO ORD-CUST-ID.
102300     MOVE WS-ORD-STATUS(ORD-IX)       TO ORD-STATUS.
102400     MOVE WS-ORD-IDEMP-KEY(ORD-IX)    TO ORD-IDEMP-KEY.
102500     MOVE WS-ORD-SUBTOTAL(ORD-IX)     TO ORD-SUBTOTAL.
102600     MOVE WS-ORD-DISCOUNT-AMT(ORD-IX) TO ORD-DISCOUNT-AMT.
102700     MOVE WS-ORD-TOTAL(ORD-IX)        TO ORD-TOTAL.
102800     MOVE WS-ORD-ITEM-COUNT(ORD-IX)   TO ORD-ITEM-COUNT.
102900     MOVE WS-ORD-CREATED-DATE(ORD-IX) TO ORD-CREATED-DATE-N.
103000     WRITE ORDER-REC-OUT FROM ORDER-RECORD.
103100 9300-EXIT.
103200     EXIT.
103300*
103400 9400-WRITE-ITEM-OUT.
103500     MOVE WS-ITEM-ORD-ID(ITEM-IX)      TO ITEM-ORD-ID.
103600     MOVE WS-ITEM-PROD-SKU(ITEM-IX)    TO ITEM-PROD-SKU.
103700     MOVE WS-ITEM-PROD-NAME(ITEM-IX)   TO ITEM-PROD-NAME.
103800     MOVE WS-ITEM-QTY(ITEM-IX)         TO ITEM-QTY.
103900     MOVE WS-ITEM-UNIT-PRICE(ITEM-IX)  TO ITEM-UNIT-PRICE.
104000     MOVE WS-ITEM-SUBTOTAL(ITEM-IX)    TO ITEM-SUBTOTAL.
104100     WRITE ITEM-REC-OUT FROM ORDER-ITEM-RECORD.
104200 9400-EXIT.
104300     EXIT.
104400*
104500 9500-WRITE-PAYMENT-OUT.
104600     MOVE WS-PAY-ORD-ID(PAY-IX)        TO PAY-ORD-ID.
104700     MOVE WS-PAY-STATUS(PAY-IX)        TO PAY-STATUS.
104800     MOVE WS-PAY-AMOUNT(PAY-IX)        TO PAY-AMOUNT.
104900     MOVE WS-PAY-AUTH-ID(PAY-IX)       TO PAY-AUTH-ID.
105000     MOVE WS-PAY-RETRY-COUNT(PAY-IX)   TO PAY-RETRY-COUNT.
105100     MOVE WS-PAY-ERROR-MSG(PAY-IX)     TO PAY-ERROR-MSG.
105200     WRITE PAYMENT-REC-OUT FROM PAYMENT-RECORD.
105300 9500-EXIT.
105400     EXIT.
