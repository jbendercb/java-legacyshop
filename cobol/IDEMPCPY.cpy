000100******************************************************************
000200*    MEMBER NAME  =  IDEMPCPY                                    *
000300*                                                                *
000400*    DESCRIPTIVE NAME  =  IDEMPOTENCY LEDGER RECORD              *
000500*                         SHOP CATALOG / ORDER PROCESSING        *
000600*                                                                *
000700*    FUNCTION  =  ONE ENTRY ON THE IDEMPOTENCY-FILE.  ORDRPLC    *
000800*                 WRITES ONE PER SUBMITTED IDEMPOTENCY KEY ON    *
000900*                 ORDER CREATE; LOYACCR WRITES/CHECKS ONE PER    *
001000*                 "LOYALTY_" + ORDER-ID KEY SO NO ORDER IS       *
001100*                 CREDITED POINTS TWICE.                        *
001200*                                                                *
001300******************************************************************
001400*    AMENDMENT HISTORY                                           *
001500*                                                                *
001600*    DATE       INIT  TICKET    DESCRIPTION                      *
001700*    ---------  ----  --------  -------------------------------  *
001800*    07/19/94   DCT   SHP-0122  ORIGINAL LAYOUT, ORDER CREATE     *
001900*                               DUPLICATE-SUBMIT PROTECTION.      *
002000*    06/30/97   DCT   SHP-0198  ADDED IDMP-POINTS-CREDITED FOR    *
002100*                               THE LOYALTY-ACCRUAL BATCH REUSE   *
002200*                               OF THIS SAME LEDGER FILE.         *
002300******************************************************************
002400 01  IDEMPOTENCY-RECORD.
002500     05  IDMP-KEY                      PIC X(110).
002600     05  IDMP-ORD-ID                   PIC 9(9)      COMP-3.
002700     05  IDMP-ORD-STATUS                PIC X(9).
002800     05  IDMP-POINTS-CREDITED          PIC S9(9)     COMP-3.
002900     05  FILLER                        PIC X(20).
