000100******************************************************************
000200*    MEMBER NAME  =  PAYCPY                                      *
000300*                                                                *
000400*    DESCRIPTIVE NAME  =  PAYMENT RECORD LAYOUT                  *
000500*                         SHOP CATALOG / ORDER PROCESSING        *
000600*                                                                *
000700*    FUNCTION  =  ONE-TO-ONE WITH AN ORDER-RECORD.  PAY-STATUS   *
000800*                 TRACKS THE AUTHORIZE/VOID STATE MACHINE THAT   *
000900*                 USED TO BE HANDLED BY THE CARD TERMINAL        *
001000*                 DRIVER AT THE REGISTER; THE WIRE PROTOCOL      *
001100*                 ITSELF IS NOT REPRODUCED HERE, ONLY THE COUNTER.*
001200*                                                                *
001300******************************************************************
001400*    AMENDMENT HISTORY                                           *
001500*                                                                *
001600*    DATE       INIT  TICKET    DESCRIPTION                      *
001700*    ---------  ----  --------  -------------------------------  *
001800*    06/11/95   DCT   SHP-0140  ORIGINAL LAYOUT.                 *
001900*    03/02/99   JPK   SHP-0243  Y2K REVIEW - NO DATE FIELDS,      *
002000*                               NO CHANGE.                       *
002050*    04/18/11   RHM   SHP-0516  REWORDED THE FUNCTION NOTE ABOVE  *
002060*                               TO STOP NAMING THE OLD TERMINAL   *
002070*                               DRIVER INTERNALS.                 *
002100******************************************************************
002200 01  PAYMENT-RECORD.
002300     05  PAY-ORD-ID                    PIC 9(9)      COMP-3.
002400     05  PAY-STATUS                    PIC X(10).
002500         88  PAY-STAT-PENDING          VALUE 'PENDING'.
002600         88  PAY-STAT-AUTHORIZED        VALUE 'AUTHORIZED'.
002700         88  PAY-STAT-FAILED            VALUE 'FAILED'.
002800         88  PAY-STAT-VOIDED            VALUE 'VOIDED'.
002900     05  PAY-AMOUNT                    PIC S9(10)V99 COMP-3.
003000     05  PAY-AUTH-ID                   PIC X(100).
003100     05  PAY-RETRY-COUNT               PIC S9(2)     COMP-3.
003200     05  PAY-ERROR-MSG                 PIC X(500).
003300     05  FILLER                        PIC X(15).
