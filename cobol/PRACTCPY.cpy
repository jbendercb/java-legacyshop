000100******************************************************************
000200*    MEMBER NAME  =  PRACTCPY                                    *
000300*                                                                *
000400*    DESCRIPTIVE NAME  =  PRODUCT ACTIVITY TRANSACTION RECORD    *
000500*                         SHOP CATALOG / ORDER PROCESSING        *
000600*                                                                *
000700*    FUNCTION  =  ONE INPUT TRANSACTION TO PRODMNT.  THIS TAKES  *
000800*                 THE PLACE OF THE OLD ADD/CHANGE/DELETE SKU     *
000900*                 CARDS THE BUYERS USED TO KEY IN.  SEE THE      *
001000*                 PRODUCT RULE BINDER.  PACT-ACTION-TYPE          *
001100*                 CONTROLS ROUTING:                               *
001200*                   ADD = CREATE A NEW PRODUCT (SKU MUST NOT      *
001300*                         ALREADY EXIST).                         *
001400*                   UPD = PARTIAL UPDATE OF AN EXISTING PRODUCT.  *
001500*                         EACH UPDATABLE FIELD HAS ITS OWN        *
001600*                         -SW SWITCH IMMEDIATELY AHEAD OF IT --    *
001700*                         'Y' MEANS THE FIELD WAS SUPPLIED ON      *
001800*                         THIS TRANSACTION AND OVERWRITES THE      *
001900*                         MASTER.  'N' (OR ANY OTHER VALUE) LEAVES *
002000*                         THE MASTER FIELD UNTOUCHED.              *
002100*                   DEL = SOFT DELETE (MASTER PROD-ACTIVE SET TO   *
002200*                         'N', RECORD STAYS ON THE FILE).  NO      *
002300*                         FIELD SWITCHES ARE MEANINGFUL ON A DEL   *
002400*                         TRANSACTION.                             *
002500*                                                                *
002600******************************************************************
002700*    AMENDMENT HISTORY                                           *
002800*                                                                *
002900*    DATE       INIT  TICKET    DESCRIPTION                      *
003000*    ---------  ----  --------  -------------------------------  *
003100*    11/02/05   MBO   SHP-0394  ORIGINAL LAYOUT.                 *
003150*    04/18/11   RHM   SHP-0516  REWORDED THE FUNCTION NOTE ABOVE  *
003160*                               TO STOP NAMING THE OLD CATALOG    *
003170*                               DESK PROCEDURE IN SYSTEM TERMS.   *
003200******************************************************************
003300 01  PRODUCT-ACTIVITY-RECORD.
003400     05  PACT-ACTION-TYPE              PIC X(3).
003500         88  PACT-IS-ADD               VALUE 'ADD'.
003600         88  PACT-IS-UPDATE            VALUE 'UPD'.
003700         88  PACT-IS-DELETE            VALUE 'DEL'.
003800     05  PACT-SKU                      PIC X(50).
003900     05  PACT-NAME-SW                  PIC X(1).
004000         88  PACT-NAME-SUPPLIED        VALUE 'Y'.
004100     05  PACT-NAME                     PIC X(255).
004200     05  PACT-DESCRIPTION-SW           PIC X(1).
004300         88  PACT-DESCRIPTION-SUPPLIED VALUE 'Y'.
004400     05  PACT-DESCRIPTION              PIC X(1000).
004500     05  PACT-PRICE-SW                 PIC X(1).
004600         88  PACT-PRICE-SUPPLIED       VALUE 'Y'.
004700     05  PACT-PRICE                    PIC S9(10)V99 COMP-3.
004800     05  PACT-STOCK-QTY-SW             PIC X(1).
004900         88  PACT-STOCK-QTY-SUPPLIED   VALUE 'Y'.
005000     05  PACT-STOCK-QTY                PIC S9(9)     COMP-3.
005100     05  FILLER                        PIC X(20).
