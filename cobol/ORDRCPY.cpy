000100******************************************************************
000200*    MEMBER NAME  =  ORDRCPY                                     *
000300*                                                                *
000400*    DESCRIPTIVE NAME  =  ORDER HEADER RECORD LAYOUT             *
000500*                         SHOP CATALOG / ORDER PROCESSING        *
000600*                                                                *
000700*    FUNCTION  =  ONE ORDER HEADER.  DETAIL LINES RIDE ON THE    *
000800*                 SEPARATE ORDER-ITEM-FILE (SEE ITEMCPY), KEYED  *
000900*                 BY ORD-ID.  ORD-CREATED-DATE IS THE RUN DATE   *
001000*                 STAMPED BY ORDRPLC AT CREATE TIME -- NO WALL   *
001100*                 CLOCK IS READ AT REPORT TIME, SEE ORDRPT.      *
001200*                                                                *
001300******************************************************************
001400*    AMENDMENT HISTORY                                           *
001500*                                                                *
001600*    DATE       INIT  TICKET    DESCRIPTION                      *
001700*    ---------  ----  --------  -------------------------------  *
001800*    04/03/92   RHM   SHP-0015  ORIGINAL LAYOUT.                 *
001900*    07/19/94   DCT   SHP-0122  ADDED ORD-IDEMP-KEY FOR DUPLICATE *
002000*                               SUBMIT PROTECTION.                *
002100*    05/08/99   JPK   SHP-0242  Y2K - ORD-CREATED-DATE WIDENED    *
002200*                               FROM 2-DIGIT TO 4-DIGIT YEAR.     *
002300*    09/21/05   MBO   SHP-0390  ADDED ORD-ITEM-COUNT SO ORDRPT    *
002400*                               DOES NOT HAVE TO RE-SCAN ITEMS.   *
002500******************************************************************
002600 01  ORDER-RECORD.
002700     05  ORD-ID                        PIC 9(9)      COMP-3.
002800     05  ORD-CUST-ID                   PIC 9(9)      COMP-3.
002900     05  ORD-STATUS                    PIC X(9).
003000         88  ORD-STAT-PENDING          VALUE 'PENDING'.
003100         88  ORD-STAT-PAID             VALUE 'PAID'.
003200         88  ORD-STAT-SHIPPED          VALUE 'SHIPPED'.
003300         88  ORD-STAT-CANCELLED        VALUE 'CANCELLED'.
003400     05  ORD-IDEMP-KEY                 PIC X(100).
003500     05  ORD-SUBTOTAL                  PIC S9(10)V99 COMP-3.
003600     05  ORD-DISCOUNT-AMT              PIC S9(10)V99 COMP-3.
003700     05  ORD-TOTAL                     PIC S9(10)V99 COMP-3.
003800     05  ORD-ITEM-COUNT                PIC S9(4)     COMP-3.
003900     05  ORD-CREATED-DATE.
004000         10  ORD-CREATED-CCYY          PIC 9(4).
004100         10  ORD-CREATED-MM            PIC 9(2).
004200         10  ORD-CREATED-DD            PIC 9(2).
004300     05  ORD-CREATED-DATE-N REDEFINES ORD-CREATED-DATE
004400                                       PIC 9(8).
004500     05  FILLER                        PIC X(20).
